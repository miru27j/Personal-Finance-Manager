000100*****************************************************************         
000110*                                                               *         
000120*        SHARED CONFIGURATION SECTION FOR THE EXPENSE LEDGER   *          
000130*        RUN.  COPIED INTO EVERY EL0NN PROGRAM.                *          
000140*                                                               *         
000150*****************************************************************         
000160* 14/03/91 JW  - CREATED.                                                 
000170* 06/07/98 JW  - ADDED UPSI-0, USED BY EL010 TO FORCE A DRY RUN           
000180*                (VALIDATE ONLY, DO NOT WRITE THE NEW MASTER).            
000190*                                                                         
000200 CONFIGURATION SECTION.                                                   
000210 SOURCE-COMPUTER. IBM-4341.                                               
000220 OBJECT-COMPUTER. IBM-4341.                                               
000230 SPECIAL-NAMES.                                                           
000240     C01 IS TOP-OF-FORM                                                   
000250     CLASS EL-VALID-CATEGORY-LETTER                                       
000260         IS "A" THRU "Z" "a" THRU "z"                                     
000270     UPSI-0 ON STATUS IS EL-DRY-RUN-REQUESTED                             
000280     UPSI-0 OFF STATUS IS EL-NOT-DRY-RUN.                                 
