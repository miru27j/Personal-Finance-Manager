000100*****************************************************************         
000110*                                                               *         
000120*        FILE DESCRIPTION FOR THE EXPENSE MASTER FILE          *          
000130*                                                               *         
000140*****************************************************************         
000150* 14/03/91 JW  - CREATED.                                                 
000160*                                                                         
000170 FD  EXPENSE-MASTER-FILE                                                  
000180     LABEL RECORDS ARE STANDARD                                           
000190     RECORD CONTAINS 80 CHARACTERS.                                       
000200*                                                                         
000210     COPY WSELMST.                                                        
