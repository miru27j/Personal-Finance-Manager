000100*****************************************************************         
000110*                                                               *         
000120*        SELECT CLAUSE FOR THE EXPENSE MASTER FILE             *          
000130*                                                               *         
000140*****************************************************************         
000150* 14/03/91 JW  - CREATED.                                                 
000160* 20/11/95 JW  - ADDED FILE STATUS CLAUSE, WAS MISSING.                   
000170*                                                                         
000180     SELECT EXPENSE-MASTER-FILE                                           
000190         ASSIGN TO EXPMAST                                                
000200         ORGANIZATION IS LINE SEQUENTIAL                                  
000210         FILE STATUS IS WS-EXPMAST-STATUS.                                
