000100*****************************************************************         
000110*                                                               *         
000120*        TABLE OF VALID EXPENSE CATEGORIES                     *          
000130*        EIGHT FIXED ENTRIES, TITLE CASE, NO ADD/DELETE RUN     *         
000140*                                                               *         
000150*****************************************************************         
000160* THE EIGHT NAMES BELOW MUST STAY IN STEP WITH THE VALIDATION             
000170* RULES DOCUMENTED IN ELVALID - DO NOT RE-ORDER WITHOUT CHECKING          
000180* THE PERCENTAGE-BREAKDOWN REPORTS, THEY PRINT IN TABLE ORDER.            
000190*                                                                         
000200* 22/04/91 JW  - CREATED, SEVEN CATEGORIES.                               
000210* 19/08/92 JW  - ADDED "EDUCATION", MADE EIGHT.                           
000220* 03/02/99 RHM - Y2K REVIEW - NO DATE CONTENT IN THIS TABLE, NO           
000230*                CHANGE NEEDED.                                           
000240*                                                                         
000250 01  EL-CATEGORY-VALUES.                                                  
000260     03  FILLER              PIC X(15) VALUE "Food".                      
000270     03  FILLER              PIC X(15) VALUE "Transport".                 
000280     03  FILLER              PIC X(15) VALUE "Entertainment".             
000290     03  FILLER              PIC X(15) VALUE "Shopping".                  
000300     03  FILLER              PIC X(15) VALUE "Bills".                     
000310     03  FILLER              PIC X(15) VALUE "Healthcare".                
000320     03  FILLER              PIC X(15) VALUE "Education".                 
000330     03  FILLER              PIC X(15) VALUE "Other".                     
000340*                                                                         
000350 01  EL-CATEGORY-TABLE REDEFINES EL-CATEGORY-VALUES.                      
000360     03  EL-CATEGORY-ENTRY   PIC X(15)                                    
000370                             OCCURS 8 TIMES                               
000380                             INDEXED BY EL-CAT-IX.                        
