000100*****************************************************************         
000110*                                                               *         
000120*        SHARED DATE-VALIDATION WORKING STORAGE                *          
000130*        DAYS-IN-MONTH TABLE PLUS LEAP-YEAR WORK FIELDS         *         
000140*                                                               *         
000150*****************************************************************         
000160* USED BY ELVALID (CALENDAR-DATE CHECK ON LOAD) AND BY EL030              
000170* (AVERAGE-EXPENSE-PER-DAY CALCULATION).  FEBRUARY ENTRY BELOW IS         
000180* THE NON-LEAP FIGURE, EL-LEAP-YEAR-SWITCH ADDS THE 29TH DAY.             
000190*                                                                         
000200* 30/06/91 JW  - CREATED.                                                 
000210* 14/02/96 JW  - REBUILT AS A REDEFINED TABLE, WAS 12 SEPARATE            
000220*                77-LEVEL ITEMS BEFORE, HARD TO SUBSCRIPT.                
000230*                                                                         
000240 01  EL-DAYS-IN-MONTH-VALUES.                                             
000250     03  FILLER              PIC 99  VALUE 31.                            
000260     03  FILLER              PIC 99  VALUE 28.                            
000270     03  FILLER              PIC 99  VALUE 31.                            
000280     03  FILLER              PIC 99  VALUE 30.                            
000290     03  FILLER              PIC 99  VALUE 31.                            
000300     03  FILLER              PIC 99  VALUE 30.                            
000310     03  FILLER              PIC 99  VALUE 31.                            
000320     03  FILLER              PIC 99  VALUE 31.                            
000330     03  FILLER              PIC 99  VALUE 30.                            
000340     03  FILLER              PIC 99  VALUE 31.                            
000350     03  FILLER              PIC 99  VALUE 30.                            
000360     03  FILLER              PIC 99  VALUE 31.                            
000370*                                                                         
000380 01  EL-DAYS-IN-MONTH-TABLE REDEFINES EL-DAYS-IN-MONTH-VALUES.            
000390     03  EL-DAYS-IN-MONTH    PIC 99                                       
000400                             OCCURS 12 TIMES                              
000410                             INDEXED BY EL-MTH-IX.                        
000420*                                                                         
000430 01  EL-LEAP-YEAR-WORK.                                                   
000440     03  EL-LY-REM-4         PIC 99       COMP.                           
000450     03  EL-LY-REM-100       PIC 99       COMP.                           
000460     03  EL-LY-REM-400       PIC 999      COMP.                           
000470     03  EL-LY-QUOTIENT      PIC 9(6)     COMP.                           
000480     03  EL-LEAP-YEAR-SWITCH PIC X        VALUE "N".                      
000490         88  EL-IS-LEAP-YEAR          VALUE "Y".                          
000500     03  FILLER              PIC X(04)   VALUE SPACES.                    
