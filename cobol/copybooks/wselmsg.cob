000100*****************************************************************         
000110*                                                               *         
000120*        SHARED VALIDATION / WARNING MESSAGE LITERALS           *         
000130*        EL-NUMBERED, FOLLOWS THE SY/PY SCHEME USED ELSEWHERE   *         
000140*                                                               *         
000150*****************************************************************         
000160* 09/09/91 JW  - CREATED, EL001 - EL004.                                  
000170* 17/05/94 JW  - ADDED EL005 FOR THE OVER-LIMIT AMOUNT CHECK.             
000180* 21/10/97 JW  - ADDED EL006, RECORD-SKIPPED SUMMARY LINE.                
000190* 09/12/05 TDK - ADDED EL007, MONTHLY REPORT FALLS BACK TO THE            
000200*                CURRENT MONTH WHEN THE PARAMETER KEY IS BAD.             
000210*                                                                         
000220 01  EL-VALIDATION-MESSAGES.                                              
000230     03  EL001  PIC X(40)                                                 
000240            VALUE "EL001 AMOUNT DOES NOT PARSE AS NUMERIC".               
000250     03  EL002  PIC X(40)                                                 
000260            VALUE "EL002 AMOUNT MUST BE GREATER THAN ZERO".               
000270     03  EL003  PIC X(40)                                                 
000280            VALUE "EL003 CATEGORY NOT ONE OF THE EIGHT".                  
000290     03  EL004  PIC X(40)                                                 
000300            VALUE "EL004 DATE IS NOT A VALID CALENDAR DATE".              
000310     03  EL005  PIC X(40)                                                 
000320            VALUE "EL005 AMOUNT EXCEEDS 10,000,000.00 LIMIT".             
000330     03  EL006  PIC X(40)                                                 
000340            VALUE "EL006 RECORD SKIPPED - SEE MESSAGE ABOVE".             
000350     03  EL007  PIC X(40)                                                 
000360            VALUE "EL007 BAD MONTH KEY, USING CURRENT MONTH".             
000370     03  FILLER PIC X(08)  VALUE SPACES.                                  
