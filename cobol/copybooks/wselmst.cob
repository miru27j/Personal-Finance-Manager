000100*****************************************************************         
000110*                                                               *         
000120*             RECORD LAYOUT FOR THE EXPENSE MASTER FILE        *          
000130*           PROCESSED SEQUENTIALLY, NO KEY, DATE-ORDER LOAD    *          
000140*                                                               *         
000150*****************************************************************         
000160*  FILE SIZE 80 BYTES.                                                    
000170*                                                                         
000180*  EL-DATE          YYYY-MM-DD, KEPT AS TEXT SO THE LEDGER CAN BE         
000190*                   BROWSED WITH ANY TEXT UTILITY.                        
000200*  EL-CATEGORY      ONE OF THE EIGHT FIXED CATEGORIES, LEFT               
000210*                   JUSTIFIED, TITLE CASE, TRAILING SPACES.               
000220*  EL-AMOUNT        RUPEES, ALWAYS POSITIVE, 2 DECIMAL PLACES.            
000230*  EL-DESCRIPTION   FREE TEXT, TRIMMED, MAY BE ALL SPACES.                
000240*  FILLER           RESERVED FOR EXPANSION - DO NOT USE.                  
000250*                                                                         
000260* 14/03/91 JW  - CREATED FOR THE LEDGER DEPARTMENT EXPENSE RUN.           
000270* 02/09/93 JW  - AMOUNT WIDENED S9(6)V99 TO S9(8)V99, LARGE               
000280*                CAPITAL ITEMS WERE TRUNCATING ON OLD PICTURE.            
000290* 11/01/99 RHM - Y2K REVIEW - EL-DATE ALREADY CARRIES A 4 DIGIT   CR1140  
000300*                CENTURY, NO PICTURE CHANGE NEEDED.               CR1140  
000310* 07/06/04 TDK - ADDED EL-DESCRIPTION TRIM NOTE ABOVE, NO LAYOUT          
000320*                CHANGE - FIELD WAS ALWAYS STORED PRE-TRIMMED.            
000330*                                                                         
000340 01  EL-EXPENSE-RECORD.                                                   
000350     03  EL-DATE              PIC X(10).                                  
000360     03  EL-CATEGORY          PIC X(15).                                  
000370     03  EL-AMOUNT            PIC S9(8)V99.                               
000380     03  EL-DESCRIPTION       PIC X(30).                                  
000390     03  FILLER               PIC X(15).                                  
