000100*****************************************************************         
000110*                                                               *         
000120*               EXPENSE LEDGER REBUILD RUN                      *         
000130*     READS THE OLD EXPENSE MASTER, VALIDATES EVERY RECORD      *         
000140*     THROUGH ELVALID AND WRITES THE VALIDATED NEW MASTER.      *         
000150*     THIS RUN IS THE LOAD/STORE PASS OF THE LEDGER SYSTEM.     *         
000160*                                                               *         
000170*****************************************************************         
000180 IDENTIFICATION DIVISION.                                                 
000190*================================                                         
000200*                                                                         
000210 PROGRAM-ID.         EL010.                                               
000220*                                                                         
000230 AUTHOR.             J. WHITFIELD.                                        
000240*                                                                         
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LEDGER DEPARTMENT.             
000260*                                                                         
000270 DATE-WRITTEN.       14/03/1991.                                          
000280*                                                                         
000290 DATE-COMPILED.                                                           
000300*                                                                         
000310 SECURITY.           CONFIDENTIAL - PROPERTY OF APPLEWOOD                 
000320*                    COMPUTERS.  FOR INTERNAL ACCOUNTING                  
000330*                    DEPARTMENT USE ONLY.  NOT FOR RESALE OR              
000340*                    DISTRIBUTION OUTSIDE THE COMPANY.                    
000350*                                                                         
000360* REMARKS.           REBUILDS THE EXPENSE MASTER.  EVERY RECORD           
000370*                    ON THE OLD MASTER IS PASSED TO ELVALID -             
000380*                    RECORDS THAT FAIL ARE COUNTED AND LOGGED,            
000390*                    NOT CARRIED FORWARD.  A MISSING OLD MASTER           
000400*                    IS NOT AN ERROR, THE RUN STARTS AN EMPTY             
000410*                    LEDGER.                                              
000420*                                                                         
000430* CALLED MODULES.    ELVALID.                                             
000440*                                                                         
000450* FILES USED.        OLD-EXPENSE-MASTER (INPUT, MAY BE ABSENT).           
000460*                    NEW-EXPENSE-MASTER (OUTPUT).                         
000470*                                                                         
000480* ERROR MESSAGES USED.                                                    
000490*                    EL001 THRU EL006.                                    
000500*                                                                         
000510* CHANGES:                                                                
000520* 14/03/91 JW  - CREATED.                                                 
000530* 06/07/98 JW  - ADDED THE UPSI-0 DRY-RUN SWITCH, OPERATIONS              
000540*                WANTED A WAY TO CHECK A BATCH FOR ERRORS                 
000550*                WITHOUT REPLACING THE LIVE MASTER.                       
000560* 11/01/99 RHM - Y2K REVIEW - RECORD COUNTS ARE NUMERIC ONLY,             
000570*                NO DATE ARITHMETIC IN THIS PROGRAM.  NO CHANGE           
000580*                REQUIRED.                                                
000590* 20/05/03 TDK - REJECTED-RECORD LINE NOW SHOWS THE RECORD                
000600*                NUMBER, WAS SHOWING THE MESSAGE ONLY AND THE             
000610*                LEDGER DEPARTMENT COULD NOT FIND THE BAD ENTRY           
000620*                IN THE SOURCE BATCH.                                     
000630*                                                                         
000640 ENVIRONMENT DIVISION.                                                    
000650*================================                                         
000660*                                                                         
000670 COPY ELENV.                                                              
000680*                                                                         
000690 INPUT-OUTPUT SECTION.                                                    
000700*-------------------------                                                
000710 FILE-CONTROL.                                                            
000720     COPY SELELMST REPLACING                                              
000730          ==EXPENSE-MASTER-FILE== BY ==OLD-EXPENSE-MASTER==               
000740          ==EXPMAST==             BY ==EXPMASTO==                         
000750          ==WS-EXPMAST-STATUS==   BY ==WS-OLDMAST-STATUS==.               
000760     COPY SELELMST REPLACING                                              
000770          ==EXPENSE-MASTER-FILE== BY ==NEW-EXPENSE-MASTER==               
000780          ==EXPMAST==             BY ==EXPMASTN==                         
000790          ==WS-EXPMAST-STATUS==   BY ==WS-NEWMAST-STATUS==.               
000800*                                                                         
000810 DATA DIVISION.                                                           
000820*================================                                         
000830*                                                                         
000840 FILE SECTION.                                                            
000850*-------------------------                                                
000860 COPY FDELMST REPLACING                                                   
000870      ==EXPENSE-MASTER-FILE== BY ==OLD-EXPENSE-MASTER==                   
000880      ==EL-EXPENSE-RECORD==   BY ==OL-EXPENSE-RECORD==.                   
000890 COPY FDELMST REPLACING                                                   
000900      ==EXPENSE-MASTER-FILE== BY ==NEW-EXPENSE-MASTER==                   
000910      ==EL-EXPENSE-RECORD==   BY ==NL-EXPENSE-RECORD==.                   
000920*                                                                         
000930 WORKING-STORAGE SECTION.                                                 
000940*-------------------------                                                
000950 01  WS-RUN-SWITCHES.                                                     
000960     03  WS-OLD-MASTER-PRESENT-SW  PIC X   VALUE "Y".                     
000970         88  WS-OLD-MASTER-PRESENT       VALUE "Y".                       
000980         88  WS-OLD-MASTER-ABSENT        VALUE "N".                       
000990     03  WS-END-OF-OLD-MASTER-SW   PIC X   VALUE "N".                     
001000         88  WS-END-OF-OLD-MASTER        VALUE "Y".                       
001010     03  FILLER                    PIC X(08)  VALUE SPACES.               
001020*                                                                         
001030 01  WS-RECORD-COUNTS.                                                    
001040     03  WS-RECORDS-READ           PIC 9(5)   COMP.                       
001050     03  WS-RECORDS-LOADED         PIC 9(5)   COMP.                       
001060     03  WS-RECORDS-REJECTED       PIC 9(5)   COMP.                       
001070     03  FILLER                    PIC X(04)  VALUE SPACES.               
001080*                                                                         
001090 01  WS-OLDMAST-STATUS             PIC XX.                                
001100 01  WS-OLDMAST-STATUS-NUM REDEFINES                                      
001110                           WS-OLDMAST-STATUS      PIC 99.                 
001120*                                                                         
001130 01  WS-NEWMAST-STATUS             PIC XX.                                
001140 01  WS-NEWMAST-STATUS-NUM REDEFINES                                      
001150                           WS-NEWMAST-STATUS      PIC 99.                 
001160*                                                                         
001170 01  WS-SUMMARY-COUNTS.                                                   
001180     03  WS-RECORDS-LOADED-DISP    PIC ZZZZ9.                             
001190     03  FILLER                    PIC X       VALUE SPACE.               
001200     03  WS-RECORDS-REJECTED-DISP  PIC ZZZZ9.                             
001210 01  WS-SUMMARY-COUNTS-LINE REDEFINES                                     
001220                            WS-SUMMARY-COUNTS.                            
001230     03  WS-SUMMARY-COUNTS-TEXT    PIC X(11).                             
001240*                                                                         
001250 01  WS-REJECT-MESSAGE-LINE.                                              
001260     03  FILLER                    PIC X(9)  VALUE "EL010 REC".           
001270     03  WS-REJECT-RECORD-NO       PIC ZZZZ9.                             
001280     03  FILLER                    PIC X(2)  VALUE SPACES.                
001290     03  WS-REJECT-REASON          PIC X(40).                             
001300*                                                                         
001310 COPY WSELMSG.                                                            
001320*                                                                         
001330 01  EL-VALID-LINKAGE.                                                    
001340     03  LK-AMOUNT                 PIC S9(8)V99.                          
001350     03  LK-AMOUNT-X REDEFINES LK-AMOUNT                                  
001360                                  PIC X(10).                              
001370     03  LK-CATEGORY               PIC X(15).                             
001380     03  LK-DATE                   PIC X(10).                             
001390     03  LK-DESCRIPTION            PIC X(30).                             
001400     03  LK-VALID-SWITCH           PIC X.                                 
001410         88  LK-RECORD-VALID             VALUE "Y".                       
001420         88  LK-RECORD-INVALID           VALUE "N".                       
001430     03  LK-ERROR-MESSAGE          PIC X(40).                             
001440*                                                                         
001450 PROCEDURE DIVISION.                                                      
001460*================================                                         
001470*                                                                         
001480 0000-MAIN-LINE.                                                          
001490     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
001500     PERFORM 2000-PROCESS-ONE-RECORD THRU 2000-EXIT                       
001510             UNTIL WS-END-OF-OLD-MASTER.                                  
001520     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
001530     STOP RUN.                                                            
001540*                                                                         
001550 1000-INITIALISE.                                                         
001560     MOVE ZERO                     TO WS-RECORDS-READ                     
001570                                       WS-RECORDS-LOADED                  
001580                                       WS-RECORDS-REJECTED.               
001590     MOVE "N"                      TO WS-END-OF-OLD-MASTER-SW.            
001600     OPEN INPUT OLD-EXPENSE-MASTER.                                       
001610     IF WS-OLDMAST-STATUS-NUM = 35                                        
001620        DISPLAY "EL010 - NO EXISTING LEDGER FOUND, STARTING "             
001630                "EMPTY LEDGER"                                            
001640        MOVE "N"                   TO WS-OLD-MASTER-PRESENT-SW            
001650        MOVE "Y"                   TO WS-END-OF-OLD-MASTER-SW             
001660     ELSE                                                                 
001670        IF WS-OLDMAST-STATUS-NUM NOT = 00                                 
001680           DISPLAY "EL010 - OLD MASTER OPEN FAILED, STATUS "              
001690                   WS-OLDMAST-STATUS                                      
001700           MOVE "Y"                TO WS-END-OF-OLD-MASTER-SW             
001710        ELSE                                                              
001720           MOVE "Y"                TO WS-OLD-MASTER-PRESENT-SW.           
001730     IF EL-DRY-RUN-REQUESTED                                              
001740        DISPLAY "EL010 - DRY RUN REQUESTED, NEW MASTER WILL "             
001750                "NOT BE WRITTEN"                                          
001760     ELSE                                                                 
001770        OPEN OUTPUT NEW-EXPENSE-MASTER.                                   
001780     IF WS-OLD-MASTER-PRESENT                                             
001790        PERFORM 2100-READ-OLD-MASTER THRU 2100-EXIT.                      
001800 1000-EXIT.                                                               
001810     EXIT.                                                                
001820*                                                                         
001830 2000-PROCESS-ONE-RECORD.                                                 
001840     MOVE OL-EL-AMOUNT             TO LK-AMOUNT.                          
001850     MOVE OL-EL-CATEGORY           TO LK-CATEGORY.                        
001860     MOVE OL-EL-DATE               TO LK-DATE.                            
001870     MOVE OL-EL-DESCRIPTION        TO LK-DESCRIPTION.                     
001880     CALL "ELVALID" USING EL-VALID-LINKAGE.                               
001890     IF LK-RECORD-VALID                                                   
001900        ADD 1                      TO WS-RECORDS-LOADED                   
001910     ELSE                                                                 
001920        ADD 1                      TO WS-RECORDS-REJECTED                 
001930        MOVE WS-RECORDS-READ       TO WS-REJECT-RECORD-NO                 
001940        MOVE LK-ERROR-MESSAGE      TO WS-REJECT-REASON                    
001950        DISPLAY WS-REJECT-MESSAGE-LINE                                    
001960        DISPLAY EL006.                                                    
001970     IF LK-RECORD-VALID AND EL-NOT-DRY-RUN                                
001980        MOVE SPACES                TO NL-EXPENSE-RECORD                   
001990        MOVE LK-DATE               TO NL-EL-DATE                          
002000        MOVE LK-CATEGORY           TO NL-EL-CATEGORY                      
002010        MOVE LK-AMOUNT             TO NL-EL-AMOUNT                        
002020        MOVE LK-DESCRIPTION        TO NL-EL-DESCRIPTION                   
002030        WRITE NL-EXPENSE-RECORD.                                          
002040     PERFORM 2100-READ-OLD-MASTER THRU 2100-EXIT.                         
002050 2000-EXIT.                                                               
002060     EXIT.                                                                
002070*                                                                         
002080 2100-READ-OLD-MASTER.                                                    
002090     READ OLD-EXPENSE-MASTER                                              
002100         AT END                                                           
002110            MOVE "Y"               TO WS-END-OF-OLD-MASTER-SW             
002120         NOT AT END                                                       
002130            ADD 1                  TO WS-RECORDS-READ.                    
002140 2100-EXIT.                                                               
002150     EXIT.                                                                
002160*                                                                         
002170 8000-TERMINATE.                                                          
002180     IF WS-OLD-MASTER-PRESENT                                             
002190        CLOSE OLD-EXPENSE-MASTER.                                         
002200     IF EL-NOT-DRY-RUN                                                    
002210        CLOSE NEW-EXPENSE-MASTER.                                         
002220     MOVE WS-RECORDS-LOADED        TO WS-RECORDS-LOADED-DISP.             
002230     MOVE WS-RECORDS-REJECTED      TO WS-RECORDS-REJECTED-DISP.           
002240     DISPLAY "EL010 - LEDGER REBUILD COMPLETE.".                          
002250     DISPLAY "EL010 - RECORDS LOADED   " WS-RECORDS-LOADED-DISP.          
002260     DISPLAY "EL010 - RECORDS REJECTED " WS-RECORDS-REJECTED-DISP.        
002270 8000-EXIT.                                                               
002280     EXIT.                                                                
