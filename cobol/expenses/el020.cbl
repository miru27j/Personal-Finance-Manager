000100*****************************************************************         
000110*                                                               *         
000120*               EXPENSE CATEGORY SUMMARY REPORT                 *         
000130*     ONE PASS OVER THE EXPENSE MASTER, ACCUMULATES THE        *          
000140*     EIGHT CATEGORY BUCKETS AND PRINTS THE PERCENTAGE          *         
000150*     BREAKDOWN WITH A BLOCK-CHARACTER BAR PER CATEGORY.        *         
000160*                                                               *         
000170*****************************************************************         
000180 IDENTIFICATION DIVISION.                                                 
000190*================================                                         
000200*                                                                         
000210 PROGRAM-ID.         EL020.                                               
000220*                                                                         
000230 AUTHOR.             J. WHITFIELD.                                        
000240*                                                                         
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LEDGER DEPARTMENT.             
000260*                                                                         
000270 DATE-WRITTEN.       22/04/1991.                                          
000280*                                                                         
000290 DATE-COMPILED.                                                           
000300*                                                                         
000310 SECURITY.           CONFIDENTIAL - PROPERTY OF APPLEWOOD                 
000320*                    COMPUTERS.  FOR INTERNAL ACCOUNTING                  
000330*                    DEPARTMENT USE ONLY.  NOT FOR RESALE OR              
000340*                    DISTRIBUTION OUTSIDE THE COMPANY.                    
000350*                                                                         
000360* REMARKS.           PRINTS THE GRAND TOTAL, RECORD COUNT AND             
000370*                    ONE LINE PER CATEGORY SHOWING ITS TOTAL,             
000380*                    ITS PERCENTAGE OF THE GRAND TOTAL AND A              
000390*                    BAR OF ASTERISKS PROPORTIONAL TO THAT                
000400*                    PERCENTAGE.  CATEGORIES WITH A ZERO TOTAL            
000410*                    ARE SUPPRESSED.                                      
000420*                                                                         
000430* CALLED MODULES.    NONE.                                                
000440*                                                                         
000450* FILES USED.        EXPENSE-MASTER-FILE (INPUT).                         
000460*                    CATEGORY-PRINT-FILE (OUTPUT).                        
000470*                                                                         
000480* ERROR MESSAGES USED.                                                    
000490*                    NONE.                                                
000500*                                                                         
000510* CHANGES:                                                                
000520* 22/04/91 JW  - CREATED, SEVEN CATEGORIES.                               
000530* 19/08/92 JW  - ADDED "EDUCATION", TABLE NOW EIGHT ENTRIES -             
000540*                SEE WSELCAT.                                             
000550* 11/01/99 RHM - Y2K REVIEW - NO DATE ARITHMETIC IN THIS                  
000560*                PROGRAM.  NO CHANGE REQUIRED.                            
000570* 02/03/07 TDK - BAR NOW SKIPPED ENTIRELY FOR A ZERO PERCENT              
000580*                CATEGORY, WAS PRINTING A ONE-STAR BAR FOR                
000590*                ANYTHING BELOW ONE PERCENT DUE TO ROUNDING.              
000600*                                                                         
000610 ENVIRONMENT DIVISION.                                                    
000620*================================                                         
000630*                                                                         
000640 COPY ELENV.                                                              
000650*                                                                         
000660 INPUT-OUTPUT SECTION.                                                    
000670*-------------------------                                                
000680 FILE-CONTROL.                                                            
000690     COPY SELELMST.                                                       
000700     SELECT CATEGORY-PRINT-FILE                                           
000710         ASSIGN TO CATPRINT                                               
000720         ORGANIZATION IS LINE SEQUENTIAL.                                 
000730*                                                                         
000740 DATA DIVISION.                                                           
000750*================================                                         
000760*                                                                         
000770 FILE SECTION.                                                            
000780*-------------------------                                                
000790 COPY FDELMST.                                                            
000800*                                                                         
000810 FD  CATEGORY-PRINT-FILE                                                  
000820     LABEL RECORDS ARE STANDARD                                           
000830     RECORD CONTAINS 80 CHARACTERS.                                       
000840 01  CATEGORY-PRINT-RECORD          PIC X(80).                            
000850*                                                                         
000860 WORKING-STORAGE SECTION.                                                 
000870*-------------------------                                                
000880 COPY WSELCAT.                                                            
000890*                                                                         
000900 01  WS-RUN-SWITCHES.                                                     
000910     03  WS-END-OF-MASTER-SW       PIC X   VALUE "N".                     
000920         88  WS-END-OF-MASTER            VALUE "Y".                       
000930     03  FILLER                    PIC X(08)  VALUE SPACES.               
000940*                                                                         
000950 01  WS-RECORD-COUNTS.                                                    
000960     03  WS-GRAND-COUNT            PIC 9(5)   COMP.                       
000970     03  FILLER                    PIC X(04)  VALUE SPACES.               
000980*                                                                         
000990 01  WS-CATEGORY-TOTALS.                                                  
001000     03  WS-CAT-TOTAL    PIC S9(7)V99  OCCURS 8 TIMES                     
001010                         INDEXED BY WS-CAT-TOT-IX.                        
001020 01  WS-CATEGORY-TOTALS-N REDEFINES                                       
001030                          WS-CATEGORY-TOTALS.                             
001040     03  WS-CAT-TOTAL-X  PIC X(9)  OCCURS 8 TIMES.                        
001050*                                                                         
001060 01  WS-GRAND-TOTAL                PIC S9(9)V99.                          
001070 01  WS-GRAND-TOTAL-X REDEFINES WS-GRAND-TOTAL                            
001080                                  PIC X(11).                              
001090*                                                                         
001100 01  WS-PERCENT-WORK.                                                     
001110     03  WS-PERCENT                PIC 9(3)V9.                            
001120     03  WS-BAR-LENGTH             PIC 99      COMP.                      
001130 01  WS-PERCENT-WORK-EDIT REDEFINES                                       
001140                          WS-PERCENT-WORK.                                
001150     03  WS-PERCENT-EDIT           PIC 9(4).                              
001160     03  WS-BAR-LENGTH-EDIT        PIC 99.                                
001170*                                                                         
001180 01  WS-BAR-WORK.                                                         
001190     03  D-CATEGORY-BAR-WORK       PIC X(50).                             
001200     03  WS-BAR-IX                 PIC 99      COMP.                      
001210     03  FILLER                    PIC X(02)  VALUE SPACES.               
001220*                                                                         
001230 01  CATEGORY-HEADING-1.                                                  
001240     03  FILLER                    PIC X(32)                              
001250                        VALUE "EXPENSE CATEGORY SUMMARY REPORT".          
001260     03  FILLER                    PIC X(48) VALUE SPACES.                
001270*                                                                         
001280 01  CATEGORY-HEADING-2.                                                  
001290     03  FILLER                    PIC X(13) VALUE "GRAND TOTAL ".        
001300     03  H2-GRAND-TOTAL            PIC ZZZ,ZZZ,ZZ9.99.                    
001310     03  FILLER                    PIC X(4)  VALUE SPACES.                
001320     03  FILLER                    PIC X(7)  VALUE "COUNT  ".             
001330     03  H2-GRAND-COUNT            PIC ZZZZ9.                             
001340     03  FILLER                    PIC X(38) VALUE SPACES.                
001350*                                                                         
001360 01  CATEGORY-DETAIL-LINE.                                                
001370     03  D-CATEGORY-NAME           PIC X(20).                             
001380     03  D-CATEGORY-TOTAL          PIC ZZZ,ZZZ,ZZ9.99-.                   
001390     03  FILLER                    PIC X(2)  VALUE SPACES.                
001400     03  FILLER                    PIC X     VALUE "(".                   
001410     03  D-CATEGORY-PERCENT        PIC ZZ9.9.                             
001420     03  FILLER                    PIC X(2)  VALUE "%)".                  
001430     03  FILLER                    PIC X(2)  VALUE SPACES.                
001440     03  D-CATEGORY-BAR            PIC X(50).                             
001450*                                                                         
001460 PROCEDURE DIVISION.                                                      
001470*================================                                         
001480*                                                                         
001490 0000-MAIN-LINE.                                                          
001500     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
001510     PERFORM 2000-ACCUMULATE-CATEGORIES THRU 2000-EXIT                    
001520             UNTIL WS-END-OF-MASTER.                                      
001530     PERFORM 3000-PRINT-CATEGORY-LINES THRU 3000-EXIT.                    
001540     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
001550     STOP RUN.                                                            
001560*                                                                         
001570 1000-INITIALISE.                                                         
001580     OPEN INPUT EXPENSE-MASTER-FILE.                                      
001590     OPEN OUTPUT CATEGORY-PRINT-FILE.                                     
001600     MOVE ZERO                     TO WS-GRAND-TOTAL                      
001610                                       WS-GRAND-COUNT.                    
001620     PERFORM 1100-ZERO-ONE-CATEGORY THRU 1100-EXIT                        
001630             VARYING WS-CAT-TOT-IX FROM 1 BY 1                            
001640             UNTIL WS-CAT-TOT-IX > 8.                                     
001650     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
001660 1000-EXIT.                                                               
001670     EXIT.                                                                
001680*                                                                         
001690 1100-ZERO-ONE-CATEGORY.                                                  
001700     MOVE ZERO             TO WS-CAT-TOTAL (WS-CAT-TOT-IX).               
001710 1100-EXIT.                                                               
001720     EXIT.                                                                
001730*                                                                         
001740 2000-ACCUMULATE-CATEGORIES.                                              
001750     SET EL-CAT-IX                 TO 1.                                  
001760     SEARCH EL-CATEGORY-ENTRY                                             
001770        AT END                                                            
001780           CONTINUE                                                       
001790        WHEN EL-CATEGORY-ENTRY (EL-CAT-IX) = EL-CATEGORY                  
001800           SET WS-CAT-TOT-IX          TO EL-CAT-IX                        
001810           ADD EL-AMOUNT          TO WS-CAT-TOTAL (WS-CAT-TOT-IX).        
001820     ADD EL-AMOUNT                 TO WS-GRAND-TOTAL.                     
001830     ADD 1                         TO WS-GRAND-COUNT.                     
001840     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
001850 2000-EXIT.                                                               
001860     EXIT.                                                                
001870*                                                                         
001880 2100-READ-MASTER.                                                        
001890     READ EXPENSE-MASTER-FILE                                             
001900         AT END                                                           
001910            MOVE "Y"               TO WS-END-OF-MASTER-SW.                
001920 2100-EXIT.                                                               
001930     EXIT.                                                                
001940*                                                                         
001950 3000-PRINT-CATEGORY-LINES.                                               
001960     MOVE WS-GRAND-TOTAL           TO H2-GRAND-TOTAL.                     
001970     MOVE WS-GRAND-COUNT           TO H2-GRAND-COUNT.                     
001980     WRITE CATEGORY-PRINT-RECORD   FROM CATEGORY-HEADING-1.               
001990     WRITE CATEGORY-PRINT-RECORD   FROM CATEGORY-HEADING-2.               
002000     PERFORM 3100-PRINT-ONE-CATEGORY THRU 3100-EXIT                       
002010             VARYING EL-CAT-IX FROM 1 BY 1                                
002020             UNTIL EL-CAT-IX > 8.                                         
002030 3000-EXIT.                                                               
002040     EXIT.                                                                
002050*                                                                         
002060 3100-PRINT-ONE-CATEGORY.                                                 
002070     SET WS-CAT-TOT-IX             TO EL-CAT-IX.                          
002080     IF WS-CAT-TOTAL (WS-CAT-TOT-IX) > ZERO                               
002090        PERFORM 4000-COMPUTE-PERCENT-AND-BAR THRU 4000-EXIT               
002100        MOVE EL-CATEGORY-ENTRY (EL-CAT-IX) TO D-CATEGORY-NAME             
002110        MOVE WS-CAT-TOTAL (WS-CAT-TOT-IX)  TO D-CATEGORY-TOTAL            
002120        MOVE WS-PERCENT                    TO D-CATEGORY-PERCENT          
002130        MOVE D-CATEGORY-BAR-WORK           TO D-CATEGORY-BAR              
002140        WRITE CATEGORY-PRINT-RECORD FROM CATEGORY-DETAIL-LINE.            
002150 3100-EXIT.                                                               
002160     EXIT.                                                                
002170*                                                                         
002180 4000-COMPUTE-PERCENT-AND-BAR.                                            
002190     IF WS-GRAND-TOTAL = ZERO                                             
002200        MOVE ZERO                  TO WS-PERCENT                          
002210     ELSE                                                                 
002220        COMPUTE WS-PERCENT ROUNDED =                                      
002230                (WS-CAT-TOTAL (WS-CAT-TOT-IX) / WS-GRAND-TOTAL)           
002240                * 100.                                                    
002250     COMPUTE WS-BAR-LENGTH = WS-PERCENT / 2.                              
002260     MOVE SPACES                   TO D-CATEGORY-BAR-WORK.                
002270     MOVE ZERO                     TO WS-BAR-IX.                          
002280     IF WS-BAR-LENGTH > ZERO                                              
002290        PERFORM 4100-BUILD-BAR THRU 4100-EXIT                             
002300                WS-BAR-LENGTH TIMES.                                      
002310 4000-EXIT.                                                               
002320     EXIT.                                                                
002330*                                                                         
002340 4100-BUILD-BAR.                                                          
002350     ADD 1                         TO WS-BAR-IX.                          
002360     MOVE "*" TO D-CATEGORY-BAR-WORK (WS-BAR-IX:1).                       
002370 4100-EXIT.                                                               
002380     EXIT.                                                                
002390*                                                                         
002400 8000-TERMINATE.                                                          
002410     CLOSE EXPENSE-MASTER-FILE.                                           
002420     CLOSE CATEGORY-PRINT-FILE.                                           
002430     DISPLAY "EL020 - CATEGORY SUMMARY REPORT COMPLETE.".                 
002440 8000-EXIT.                                                               
002450     EXIT.                                                                
