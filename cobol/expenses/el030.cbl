000100*****************************************************************         
000110*                                                               *         
000120*                  MONTHLY EXPENSE REPORT                       *         
000130*     SELECTS ONE CALENDAR MONTH FROM THE EXPENSE MASTER,       *         
000140*     PRINTS ITS TOTAL, COUNT, AVERAGE PER DAY, CATEGORY         *        
000150*     BREAKDOWN AND THE FIVE LARGEST EXPENSES IN THE MONTH.      *        
000160*                                                               *         
000170*****************************************************************         
000180 IDENTIFICATION DIVISION.                                                 
000190*================================                                         
000200*                                                                         
000210 PROGRAM-ID.         EL030.                                               
000220*                                                                         
000230 AUTHOR.             J. WHITFIELD.                                        
000240*                                                                         
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LEDGER DEPARTMENT.             
000260*                                                                         
000270 DATE-WRITTEN.       30/06/1991.                                          
000280*                                                                         
000290 DATE-COMPILED.                                                           
000300*                                                                         
000310 SECURITY.           CONFIDENTIAL - PROPERTY OF APPLEWOOD                 
000320*                    COMPUTERS.  FOR INTERNAL ACCOUNTING                  
000330*                    DEPARTMENT USE ONLY.  NOT FOR RESALE OR              
000340*                    DISTRIBUTION OUTSIDE THE COMPANY.                    
000350*                                                                         
000360* REMARKS.           THE MONTH KEY (YYYY-MM) IS READ FROM SYSIN           
000370*                    ON WS-PARM-MONTH-KEY.  AN INVALID OR OUT             
000380*                    OF RANGE KEY FALLS BACK TO THE RUN DATE'S            
000390*                    MONTH WITH A WARNING.  KEEPS THE FIVE                
000400*                    LARGEST EXPENSES SEEN SO FAR IN A SMALL              
000410*                    DESCENDING TABLE, UPDATED AS EACH                    
000420*                    QUALIFYING RECORD IS READ - NO SORT STEP             
000430*                    IS NEEDED FOR ONLY FIVE SLOTS.                       
000440*                                                                         
000450* CALLED MODULES.    NONE.                                                
000460*                                                                         
000470* FILES USED.        EXPENSE-MASTER-FILE (INPUT).                         
000480*                    MONTHLY-PRINT-FILE (OUTPUT).                         
000490*                                                                         
000500* ERROR MESSAGES USED.                                                    
000510*                    EL007.                                               
000520*                                                                         
000530* CHANGES:                                                                
000540* 30/06/91 JW  - CREATED.                                                 
000550* 14/02/96 JW  - DAYS-IN-MONTH NOW COMES FROM THE SHARED                  
000560*                WSELDTE TABLE, WAS A LOCAL 88-LEVEL LADDER.              
000570* 11/01/99 RHM - Y2K REVIEW - FALLBACK-TO-CURRENT-MONTH LOGIC             
000580*                REWRITTEN.  ACCEPT FROM DATE STILL RETURNS A             
000590*                2-DIGIT YEAR - WINDOWED HERE, BELOW 50 IS                
000600*                20XX, 50 AND OVER IS 19XX.                               
000610* 09/12/05 TDK - TOP-5 TABLE REWRITTEN AS AN INSERTION INTO A             
000620*                DESCENDING OCCURS TABLE, WAS COLLECTING ALL              
000630*                RECORDS IN THE MONTH INTO A SORT FILE AND                
000640*                THEN READING BACK FIVE - WASTEFUL FOR A                  
000650*                REPORT THAT ONLY EVER SHOWS FIVE LINES.                  
000660*                                                                         
000670 ENVIRONMENT DIVISION.                                                    
000680*================================                                         
000690*                                                                         
000700 COPY ELENV.                                                              
000710*                                                                         
000720 INPUT-OUTPUT SECTION.                                                    
000730*-------------------------                                                
000740 FILE-CONTROL.                                                            
000750     COPY SELELMST.                                                       
000760     SELECT MONTHLY-PRINT-FILE                                            
000770         ASSIGN TO MTHPRINT                                               
000780         ORGANIZATION IS LINE SEQUENTIAL.                                 
000790*                                                                         
000800 DATA DIVISION.                                                           
000810*================================                                         
000820*                                                                         
000830 FILE SECTION.                                                            
000840*-------------------------                                                
000850 COPY FDELMST.                                                            
000860*                                                                         
000870 FD  MONTHLY-PRINT-FILE                                                   
000880     LABEL RECORDS ARE STANDARD                                           
000890     RECORD CONTAINS 80 CHARACTERS.                                       
000900 01  MONTHLY-PRINT-RECORD           PIC X(80).                            
000910*                                                                         
000920 WORKING-STORAGE SECTION.                                                 
000930*-------------------------                                                
000940 COPY WSELCAT.                                                            
000950 COPY WSELDTE.                                                            
000960 COPY WSELMSG.                                                            
000970*                                                                         
000980 77  WS-PARM-MONTH-KEY             PIC X(7)  VALUE SPACES.                
000990*                                                                         
001000 01  WS-RUN-SWITCHES.                                                     
001010     03  WS-END-OF-MASTER-SW       PIC X   VALUE "N".                     
001020         88  WS-END-OF-MASTER            VALUE "Y".                       
001030     03  FILLER                    PIC X(08)  VALUE SPACES.               
001040*                                                                         
001050 01  WS-SYSTEM-DATE-YMD            PIC 9(6).                              
001060 01  WS-SYSTEM-DATE-BREAKDOWN REDEFINES                                   
001070                              WS-SYSTEM-DATE-YMD.                         
001080     03  WS-SYS-YY                 PIC 99.                                
001090     03  WS-SYS-MM                 PIC 99.                                
001100     03  WS-SYS-DD                 PIC 99.                                
001110 77  WS-CURR-CENTURY                PIC 99.                               
001120*                                                                         
001130 01  WS-MONTH-ACCUMULATORS.                                               
001140     03  WS-MONTH-TOTAL            PIC S9(8)V99.                          
001150     03  WS-MONTH-COUNT            PIC 9(5)   COMP.                       
001160     03  WS-DAYS-ALLOWED           PIC 99     COMP.                       
001170     03  WS-MONTH-YEAR-NUM         PIC 9(4).                              
001180     03  WS-MONTH-NUM-FROM-KEY     PIC 99.                                
001190     03  FILLER                    PIC X(02)  VALUE SPACES.               
001200*                                                                         
001210 01  WS-MONTH-CAT-TOTALS.                                                 
001220     03  WS-MCAT-TOTAL   PIC S9(7)V99  OCCURS 8 TIMES                     
001230                         INDEXED BY WS-MCAT-IX.                           
001240 01  WS-MONTH-CAT-TOTALS-N REDEFINES                                      
001250                          WS-MONTH-CAT-TOTALS.                            
001260     03  WS-MCAT-TOTAL-X PIC X(9)  OCCURS 8 TIMES.                        
001270*                                                                         
001280 01  WS-MONTH-NAME-TABLE-VALUES.                                          
001290     03  FILLER              PIC X(10)  VALUE "January".                  
001300     03  FILLER              PIC X(10)  VALUE "February".                 
001310     03  FILLER              PIC X(10)  VALUE "March".                    
001320     03  FILLER              PIC X(10)  VALUE "April".                    
001330     03  FILLER              PIC X(10)  VALUE "May".                      
001340     03  FILLER              PIC X(10)  VALUE "June".                     
001350     03  FILLER              PIC X(10)  VALUE "July".                     
001360     03  FILLER              PIC X(10)  VALUE "August".                   
001370     03  FILLER              PIC X(10)  VALUE "September".                
001380     03  FILLER              PIC X(10)  VALUE "October".                  
001390     03  FILLER              PIC X(10)  VALUE "November".                 
001400     03  FILLER              PIC X(10)  VALUE "December".                 
001410 01  WS-MONTH-NAME-TABLE REDEFINES                                        
001420                         WS-MONTH-NAME-TABLE-VALUES.                      
001430     03  WS-MONTH-NAME       PIC X(10)  OCCURS 12 TIMES                   
001440                             INDEXED BY WS-MNAME-IX.                      
001450*                                                                         
001460 01  WS-TOP-5-TABLE.                                                      
001470     03  WS-TOP-5-ENTRY  OCCURS 5 TIMES INDEXED BY WS-TOP-IX.             
001480         05  WS-TOP-AMOUNT       PIC S9(8)V99  VALUE ZERO.                
001490         05  WS-TOP-CATEGORY     PIC X(15).                               
001500         05  WS-TOP-DESCRIPTION  PIC X(30).                               
001510*                                                                         
001520 01  WS-TOP-5-INSERT-WORK.                                                
001530     03  WS-TOP-SLOT               PIC 9      COMP.                       
001540     03  WS-TOP-SHIFT-IX           PIC 9      COMP.                       
001550     03  FILLER                    PIC X(02)  VALUE SPACES.               
001560*                                                                         
001570 01  MONTHLY-HEADING-1.                                                   
001580     03  FILLER               PIC X(15) VALUE "EXPENSE REPORT ".          
001590     03  H1-MONTH-NAME             PIC X(20).                             
001600     03  FILLER                    PIC X(45) VALUE SPACES.                
001610*                                                                         
001620 01  MONTHLY-HEADING-2.                                                   
001630     03  FILLER                    PIC X(9)  VALUE "TOTAL    ".           
001640     03  H2-MONTH-TOTAL            PIC ZZ,ZZZ,ZZ9.99.                     
001650     03  FILLER                    PIC X(4)  VALUE SPACES.                
001660     03  FILLER                    PIC X(7)  VALUE "COUNT  ".             
001670     03  H2-MONTH-COUNT            PIC ZZZZ9.                             
001680     03  FILLER                    PIC X(4)  VALUE SPACES.                
001690     03  FILLER                    PIC X(11) VALUE "AVG/DAY   ".          
001700     03  H2-AVG-PER-DAY            PIC ZZ,ZZZ,ZZ9.99.                     
001710     03  FILLER                    PIC X(9)  VALUE SPACES.                
001720*                                                                         
001730 01  MONTHLY-CATEGORY-LINE.                                               
001740     03  D-MCAT-NAME               PIC X(20).                             
001750     03  D-MCAT-TOTAL              PIC ZZZ,ZZZ,ZZ9.99-.                   
001760     03  FILLER                    PIC X(2)  VALUE SPACES.                
001770     03  FILLER                    PIC X     VALUE "(".                   
001780     03  D-MCAT-PERCENT            PIC ZZ9.9.                             
001790     03  FILLER                    PIC X(3)  VALUE "%) ".                 
001800     03  FILLER                    PIC X(31) VALUE SPACES.                
001810*                                                                         
001820 01  MONTHLY-TOP5-HEADING.                                                
001830     03  FILLER               PIC X(20) VALUE "TOP 5 EXPENSES".           
001840     03  FILLER                    PIC X(60) VALUE SPACES.                
001850*                                                                         
001860 01  MONTHLY-TOP5-LINE.                                                   
001870     03  D-TOP-AMOUNT              PIC ZZZ,ZZ9.99-.                       
001880     03  FILLER                    PIC X(3)  VALUE " - ".                 
001890     03  D-TOP-CATEGORY            PIC X(15).                             
001900     03  FILLER                    PIC X(3)  VALUE " - ".                 
001910     03  D-TOP-DESCRIPTION         PIC X(30).                             
001920     03  FILLER                    PIC X(16) VALUE SPACES.                
001930*                                                                         
001940 PROCEDURE DIVISION.                                                      
001950*================================                                         
001960*                                                                         
001970 0000-MAIN-LINE.                                                          
001980     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
001990     PERFORM 2000-ACCUMULATE-MONTH THRU 2000-EXIT                         
002000             UNTIL WS-END-OF-MASTER.                                      
002010     PERFORM 2400-COMPUTE-AVG-PER-DAY THRU 2400-EXIT.                     
002020     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.                            
002030     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
002040     STOP RUN.                                                            
002050*                                                                         
002060 1000-INITIALISE.                                                         
002070     OPEN INPUT EXPENSE-MASTER-FILE.                                      
002080     OPEN OUTPUT MONTHLY-PRINT-FILE.                                      
002090     ACCEPT WS-PARM-MONTH-KEY.                                            
002100     PERFORM 1100-VALIDATE-MONTH-KEY THRU 1100-EXIT.                      
002110     MOVE ZERO                     TO WS-MONTH-TOTAL                      
002120                                       WS-MONTH-COUNT.                    
002130     PERFORM 1200-ZERO-ONE-MCAT THRU 1200-EXIT                            
002140             VARYING WS-MCAT-IX FROM 1 BY 1                               
002150             UNTIL WS-MCAT-IX > 8.                                        
002160     PERFORM 1300-CLEAR-ONE-TOP-SLOT THRU 1300-EXIT                       
002170             VARYING WS-TOP-IX FROM 1 BY 1                                
002180             UNTIL WS-TOP-IX > 5.                                         
002190     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
002200 1000-EXIT.                                                               
002210     EXIT.                                                                
002220*                                                                         
002230 1100-VALIDATE-MONTH-KEY.                                                 
002240     IF WS-PARM-MONTH-KEY (5:1) NOT = "-"                                 
002250     OR WS-PARM-MONTH-KEY (1:4) NOT NUMERIC                               
002260     OR WS-PARM-MONTH-KEY (6:2) NOT NUMERIC                               
002270     OR WS-PARM-MONTH-KEY (6:2) < "01"                                    
002280     OR WS-PARM-MONTH-KEY (6:2) > "12"                                    
002290        DISPLAY EL007                                                     
002300        PERFORM 1150-DEFAULT-TO-CURRENT-MONTH THRU 1150-EXIT.             
002310 1100-EXIT.                                                               
002320     EXIT.                                                                
002330*                                                                         
002340 1150-DEFAULT-TO-CURRENT-MONTH.                                           
002350     ACCEPT WS-SYSTEM-DATE-YMD     FROM DATE.                             
002360     IF WS-SYS-YY < 50                                                    
002370        MOVE 20                    TO WS-CURR-CENTURY                     
002380     ELSE                                                                 
002390        MOVE 19                    TO WS-CURR-CENTURY.                    
002400     MOVE WS-CURR-CENTURY          TO WS-PARM-MONTH-KEY (1:2).            
002410     MOVE WS-SYS-YY                TO WS-PARM-MONTH-KEY (3:2).            
002420     MOVE "-"                      TO WS-PARM-MONTH-KEY (5:1).            
002430     MOVE WS-SYS-MM                TO WS-PARM-MONTH-KEY (6:2).            
002440 1150-EXIT.                                                               
002450     EXIT.                                                                
002460*                                                                         
002470 1200-ZERO-ONE-MCAT.                                                      
002480     MOVE ZERO             TO WS-MCAT-TOTAL (WS-MCAT-IX).                 
002490 1200-EXIT.                                                               
002500     EXIT.                                                                
002510*                                                                         
002520 1300-CLEAR-ONE-TOP-SLOT.                                                 
002530     MOVE ZERO             TO WS-TOP-AMOUNT (WS-TOP-IX).                  
002540     MOVE SPACES           TO WS-TOP-CATEGORY (WS-TOP-IX)                 
002550                               WS-TOP-DESCRIPTION (WS-TOP-IX).            
002560 1300-EXIT.                                                               
002570     EXIT.                                                                
002580*                                                                         
002590 2000-ACCUMULATE-MONTH.                                                   
002600     IF EL-DATE (1:7) = WS-PARM-MONTH-KEY                                 
002610        ADD EL-AMOUNT              TO WS-MONTH-TOTAL                      
002620        ADD 1                      TO WS-MONTH-COUNT                      
002630        PERFORM 2200-ADD-TO-CATEGORY THRU 2200-EXIT                       
002640        PERFORM 2300-INSERT-TOP-5 THRU 2300-EXIT.                         
002650     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
002660 2000-EXIT.                                                               
002670     EXIT.                                                                
002680*                                                                         
002690 2100-READ-MASTER.                                                        
002700     READ EXPENSE-MASTER-FILE                                             
002710         AT END                                                           
002720            MOVE "Y"               TO WS-END-OF-MASTER-SW.                
002730 2100-EXIT.                                                               
002740     EXIT.                                                                
002750*                                                                         
002760 2200-ADD-TO-CATEGORY.                                                    
002770     SET EL-CAT-IX                 TO 1.                                  
002780     SEARCH EL-CATEGORY-ENTRY                                             
002790        AT END                                                            
002800           CONTINUE                                                       
002810        WHEN EL-CATEGORY-ENTRY (EL-CAT-IX) = EL-CATEGORY                  
002820           SET WS-MCAT-IX             TO EL-CAT-IX                        
002830           ADD EL-AMOUNT           TO WS-MCAT-TOTAL (WS-MCAT-IX).         
002840 2200-EXIT.                                                               
002850     EXIT.                                                                
002860*                                                                         
002870 2300-INSERT-TOP-5.                                                       
002880     MOVE ZERO                     TO WS-TOP-SLOT.                        
002890     SET WS-TOP-IX                 TO 1.                                  
002900     SEARCH WS-TOP-5-ENTRY VARYING WS-TOP-IX                              
002910        AT END                                                            
002920           CONTINUE                                                       
002930        WHEN EL-AMOUNT > WS-TOP-AMOUNT (WS-TOP-IX)                        
002940           SET WS-TOP-SLOT             TO WS-TOP-IX.                      
002950     IF WS-TOP-SLOT > ZERO                                                
002960        PERFORM 2310-SHIFT-TOP-5-DOWN THRU 2310-EXIT                      
002970                VARYING WS-TOP-SHIFT-IX FROM 5 BY -1                      
002980                UNTIL WS-TOP-SHIFT-IX <= WS-TOP-SLOT                      
002990        MOVE EL-AMOUNT              TO WS-TOP-AMOUNT (WS-TOP-SLOT)        
003000        MOVE EL-CATEGORY         TO WS-TOP-CATEGORY (WS-TOP-SLOT)         
003010        MOVE EL-DESCRIPTION   TO WS-TOP-DESCRIPTION (WS-TOP-SLOT).        
003020 2300-EXIT.                                                               
003030     EXIT.                                                                
003040*                                                                         
003050 2310-SHIFT-TOP-5-DOWN.                                                   
003060     MOVE WS-TOP-5-ENTRY (WS-TOP-SHIFT-IX - 1)                            
003070                           TO WS-TOP-5-ENTRY (WS-TOP-SHIFT-IX).           
003080 2310-EXIT.                                                               
003090     EXIT.                                                                
003100*                                                                         
003110 2400-COMPUTE-AVG-PER-DAY.                                                
003120     MOVE WS-PARM-MONTH-KEY (1:4)  TO WS-MONTH-YEAR-NUM.                  
003130     MOVE WS-PARM-MONTH-KEY (6:2)  TO WS-MONTH-NUM-FROM-KEY.              
003140     SET EL-MTH-IX                 TO WS-MONTH-NUM-FROM-KEY.              
003150     MOVE EL-DAYS-IN-MONTH (EL-MTH-IX) TO WS-DAYS-ALLOWED.                
003160     IF WS-MONTH-NUM-FROM-KEY = 2                                         
003170        DIVIDE WS-MONTH-YEAR-NUM BY 4 GIVING EL-LY-QUOTIENT               
003180               REMAINDER EL-LY-REM-4                                      
003190        IF EL-LY-REM-4 = ZERO                                             
003200           DIVIDE WS-MONTH-YEAR-NUM BY 100 GIVING EL-LY-QUOTIENT          
003210                  REMAINDER EL-LY-REM-100                                 
003220           IF EL-LY-REM-100 NOT = ZERO                                    
003230              ADD 1                TO WS-DAYS-ALLOWED                     
003240           ELSE                                                           
003250              DIVIDE WS-MONTH-YEAR-NUM BY 400                             
003260                     GIVING EL-LY-QUOTIENT                                
003270                     REMAINDER EL-LY-REM-400                              
003280              IF EL-LY-REM-400 = ZERO                                     
003290                 ADD 1             TO WS-DAYS-ALLOWED.                    
003300 2400-EXIT.                                                               
003310     EXIT.                                                                
003320*                                                                         
003330 3000-PRINT-REPORT.                                                       
003340     SET WS-MNAME-IX               TO EL-MTH-IX.                          
003350     MOVE WS-MONTH-NAME (WS-MNAME-IX) TO H1-MONTH-NAME.                   
003360     MOVE WS-MONTH-YEAR-NUM        TO H1-MONTH-NAME (11:4).               
003370     MOVE WS-MONTH-TOTAL           TO H2-MONTH-TOTAL.                     
003380     MOVE WS-MONTH-COUNT           TO H2-MONTH-COUNT.                     
003390     COMPUTE H2-AVG-PER-DAY ROUNDED =                                     
003400             WS-MONTH-TOTAL / WS-DAYS-ALLOWED.                            
003410     WRITE MONTHLY-PRINT-RECORD    FROM MONTHLY-HEADING-1.                
003420     WRITE MONTHLY-PRINT-RECORD    FROM MONTHLY-HEADING-2.                
003430     PERFORM 3100-PRINT-ONE-MCAT THRU 3100-EXIT                           
003440             VARYING EL-CAT-IX FROM 1 BY 1                                
003450             UNTIL EL-CAT-IX > 8.                                         
003460     WRITE MONTHLY-PRINT-RECORD    FROM MONTHLY-TOP5-HEADING.             
003470     PERFORM 3200-PRINT-ONE-TOP5 THRU 3200-EXIT                           
003480             VARYING WS-TOP-IX FROM 1 BY 1                                
003490             UNTIL WS-TOP-IX > 5.                                         
003500 3000-EXIT.                                                               
003510     EXIT.                                                                
003520*                                                                         
003530 3100-PRINT-ONE-MCAT.                                                     
003540     SET WS-MCAT-IX                TO EL-CAT-IX.                          
003550     IF WS-MCAT-TOTAL (WS-MCAT-IX) > ZERO                                 
003560        MOVE EL-CATEGORY-ENTRY (EL-CAT-IX) TO D-MCAT-NAME                 
003570        MOVE WS-MCAT-TOTAL (WS-MCAT-IX)    TO D-MCAT-TOTAL                
003580        PERFORM 3150-COMPUTE-MCAT-PERCENT THRU 3150-EXIT                  
003590        WRITE MONTHLY-PRINT-RECORD FROM MONTHLY-CATEGORY-LINE.            
003600 3100-EXIT.                                                               
003610     EXIT.                                                                
003620*                                                                         
003630 3150-COMPUTE-MCAT-PERCENT.                                               
003640     IF WS-MONTH-TOTAL = ZERO                                             
003650        MOVE ZERO                  TO D-MCAT-PERCENT                      
003660     ELSE                                                                 
003670        COMPUTE D-MCAT-PERCENT ROUNDED =                                  
003680                (WS-MCAT-TOTAL (WS-MCAT-IX) / WS-MONTH-TOTAL)             
003690                * 100.                                                    
003700 3150-EXIT.                                                               
003710     EXIT.                                                                
003720*                                                                         
003730 3200-PRINT-ONE-TOP5.                                                     
003740     IF WS-TOP-AMOUNT (WS-TOP-IX) > ZERO                                  
003750        MOVE WS-TOP-AMOUNT (WS-TOP-IX)      TO D-TOP-AMOUNT               
003760        MOVE WS-TOP-CATEGORY (WS-TOP-IX)    TO D-TOP-CATEGORY             
003770        MOVE WS-TOP-DESCRIPTION (WS-TOP-IX) TO D-TOP-DESCRIPTION          
003780        WRITE MONTHLY-PRINT-RECORD FROM MONTHLY-TOP5-LINE.                
003790 3200-EXIT.                                                               
003800     EXIT.                                                                
003810*                                                                         
003820 8000-TERMINATE.                                                          
003830     CLOSE EXPENSE-MASTER-FILE.                                           
003840     CLOSE MONTHLY-PRINT-FILE.                                            
003850     DISPLAY "EL030 - MONTHLY EXPENSE REPORT COMPLETE.".                  
003860 8000-EXIT.                                                               
003870     EXIT.                                                                
