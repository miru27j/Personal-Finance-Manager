000100*****************************************************************         
000110*                                                               *         
000120*                 EXPENSE SEARCH / EXTRACT RUN                  *         
000130*     SELECTS MATCHING EXPENSE RECORDS BY CATEGORY, DATE OR     *         
000140*     A DESCRIPTION KEYWORD AND LISTS THEM WITH A TOTAL.        *         
000150*                                                               *         
000160*****************************************************************         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200 PROGRAM-ID.         EL040.                                               
000210*                                                                         
000220 AUTHOR.             J. WHITFIELD.                                        
000230*                                                                         
000240 INSTALLATION.       APPLEWOOD COMPUTERS - LEDGER DEPARTMENT.             
000250*                                                                         
000260 DATE-WRITTEN.       19/08/1992.                                          
000270*                                                                         
000280 DATE-COMPILED.                                                           
000290*                                                                         
000300 SECURITY.           CONFIDENTIAL - PROPERTY OF APPLEWOOD                 
000310*                    COMPUTERS.  FOR INTERNAL ACCOUNTING                  
000320*                    DEPARTMENT USE ONLY.  NOT FOR RESALE OR              
000330*                    DISTRIBUTION OUTSIDE THE COMPANY.                    
000340*                                                                         
000350* REMARKS.           TWO PARAMETER CARDS ARE READ FROM SYSIN -            
000360*                    A ONE CHARACTER MODE (C=CATEGORY, D=DATE,            
000370*                    K=DESCRIPTION KEYWORD) AND THE SEARCH TERM.          
000380*                    CATEGORY AND DATE ARE EXACT MATCHES,                 
000390*                    KEYWORD IS A CASE-INSENSITIVE SUBSTRING OF           
000400*                    THE DESCRIPTION.                                     
000410*                                                                         
000420* CALLED MODULES.    NONE.                                                
000430*                                                                         
000440* FILES USED.        EXPENSE-MASTER-FILE (INPUT).                         
000450*                    SEARCH-PRINT-FILE (OUTPUT).                          
000460*                                                                         
000470* ERROR MESSAGES USED.                                                    
000480*                    NONE.                                                
000490*                                                                         
000500* CHANGES:                                                                
000510* 19/08/92 JW  - CREATED.                                                 
000520* 11/01/99 RHM - Y2K REVIEW - DATE MODE COMPARES THE FULL                 
000530*                10-CHARACTER FIELD, NO 2-DIGIT YEAR IN USE.              
000540*                NO CHANGE REQUIRED.                                      
000550* 05/04/08 TDK - KEYWORD MODE NOW FOLDS BOTH SIDES TO UPPER               
000560*                CASE BEFORE COMPARING, WAS AN EXACT-CASE                 
000570*                SUBSTRING MATCH AND MISSED "food" AGAINST A              
000580*                DESCRIPTION OF "Weekly Food Shop".                       
000590*                                                                         
000600 ENVIRONMENT DIVISION.                                                    
000610*================================                                         
000620*                                                                         
000630 COPY ELENV.                                                              
000640*                                                                         
000650 INPUT-OUTPUT SECTION.                                                    
000660*-------------------------                                                
000670 FILE-CONTROL.                                                            
000680     COPY SELELMST.                                                       
000690     SELECT SEARCH-PRINT-FILE                                             
000700         ASSIGN TO SCHPRINT                                               
000710         ORGANIZATION IS LINE SEQUENTIAL.                                 
000720*                                                                         
000730 DATA DIVISION.                                                           
000740*================================                                         
000750*                                                                         
000760 FILE SECTION.                                                            
000770*-------------------------                                                
000780 COPY FDELMST.                                                            
000790*                                                                         
000800 FD  SEARCH-PRINT-FILE                                                    
000810     LABEL RECORDS ARE STANDARD                                           
000820     RECORD CONTAINS 80 CHARACTERS.                                       
000830 01  SEARCH-PRINT-RECORD            PIC X(80).                            
000840*                                                                         
000850 WORKING-STORAGE SECTION.                                                 
000860*-------------------------                                                
000870 77  WS-PARM-MODE                  PIC X     VALUE SPACE.                 
000880     88  WS-MODE-CATEGORY                VALUE "C".                       
000890     88  WS-MODE-DATE                    VALUE "D".                       
000900     88  WS-MODE-KEYWORD                 VALUE "K".                       
000910*                                                                         
000920 01  WS-PARM-TERM                  PIC X(30) VALUE SPACES.                
000930 01  WS-PARM-TERM-UPPER REDEFINES                                         
000940                        WS-PARM-TERM  PIC X(30).                          
000950*                                                                         
000960 01  WS-RUN-SWITCHES.                                                     
000970     03  WS-END-OF-MASTER-SW       PIC X   VALUE "N".                     
000980         88  WS-END-OF-MASTER            VALUE "Y".                       
000990     03  WS-MATCH-FOUND-SW         PIC X   VALUE "N".                     
001000         88  WS-SUBSTRING-FOUND           VALUE "Y".                      
001010     03  FILLER                    PIC X(06)  VALUE SPACES.               
001020*                                                                         
001030 01  WS-MATCH-COUNTS.                                                     
001040     03  WS-MATCH-COUNT            PIC 9(5)   COMP.                       
001050     03  WS-TERM-LENGTH            PIC 99     COMP.                       
001060     03  WS-SUB-IX                 PIC 99     COMP.                       
001070     03  WS-SCAN-IX                PIC 99     COMP.                       
001080     03  FILLER                    PIC X(02)  VALUE SPACES.               
001090*                                                                         
001100 01  WS-MATCH-TOTAL                PIC S9(9)V99.                          
001110 01  WS-MATCH-TOTAL-X REDEFINES WS-MATCH-TOTAL                            
001120                                  PIC X(11).                              
001130*                                                                         
001140 01  WS-DESC-UPPER-WORK            PIC X(30).                             
001150 01  WS-DESC-UPPER-BYTES REDEFINES                                        
001160                         WS-DESC-UPPER-WORK  PIC X(30).                   
001170*                                                                         
001180 01  WS-MATCH-TOTAL-LINE.                                                 
001190     03  FILLER               PIC X(15) VALUE "MATCHES FOUND ".           
001200     03  WS-MATCH-COUNT-EDIT       PIC ZZZZ9.                             
001210     03  FILLER                    PIC X(4)  VALUE SPACES.                
001220     03  FILLER                    PIC X(6)  VALUE "TOTAL ".              
001230     03  WS-MATCH-TOTAL-EDIT       PIC ZZZ,ZZZ,ZZ9.99-.                   
001240     03  FILLER                    PIC X(31) VALUE SPACES.                
001250*                                                                         
001260 01  SEARCH-DETAIL-LINE.                                                  
001270     03  D-SEARCH-DATE             PIC X(12).                             
001280     03  D-SEARCH-CATEGORY         PIC X(16).                             
001290     03  D-SEARCH-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.                   
001300     03  FILLER                    PIC X(2)  VALUE SPACES.                
001310     03  D-SEARCH-DESCRIPTION      PIC X(30).                             
001320*                                                                         
001330 PROCEDURE DIVISION.                                                      
001340*================================                                         
001350*                                                                         
001360 0000-MAIN-LINE.                                                          
001370     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
001380     PERFORM 2000-SEARCH-ONE-RECORD THRU 2000-EXIT                        
001390             UNTIL WS-END-OF-MASTER.                                      
001400     PERFORM 3000-PRINT-SUMMARY THRU 3000-EXIT.                           
001410     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
001420     STOP RUN.                                                            
001430*                                                                         
001440 1000-INITIALISE.                                                         
001450     OPEN INPUT EXPENSE-MASTER-FILE.                                      
001460     OPEN OUTPUT SEARCH-PRINT-FILE.                                       
001470     ACCEPT WS-PARM-MODE.                                                 
001480     ACCEPT WS-PARM-TERM.                                                 
001490     MOVE ZERO                     TO WS-MATCH-COUNT                      
001500                                       WS-MATCH-TOTAL.                    
001510     IF WS-MODE-CATEGORY                                                  
001520        PERFORM 1100-NORMALISE-CATEGORY-TERM THRU 1100-EXIT.              
001530     IF WS-MODE-KEYWORD                                                   
001540        PERFORM 1200-PREPARE-KEYWORD-TERM THRU 1200-EXIT.                 
001550     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
001560 1000-EXIT.                                                               
001570     EXIT.                                                                
001580*                                                                         
001590 1100-NORMALISE-CATEGORY-TERM.                                            
001600     INSPECT WS-PARM-TERM CONVERTING                                      
001610             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
001620          TO "abcdefghijklmnopqrstuvwxyz".                                
001630     INSPECT WS-PARM-TERM (1:1) CONVERTING                                
001640             "abcdefghijklmnopqrstuvwxyz"                                 
001650          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
001660 1100-EXIT.                                                               
001670     EXIT.                                                                
001680*                                                                         
001690 1200-PREPARE-KEYWORD-TERM.                                               
001700     MOVE WS-PARM-TERM             TO WS-PARM-TERM-UPPER.                 
001710     INSPECT WS-PARM-TERM-UPPER CONVERTING                                
001720             "abcdefghijklmnopqrstuvwxyz"                                 
001730          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
001740     MOVE ZERO                     TO WS-TERM-LENGTH.                     
001750     PERFORM 1210-SCAN-TERM-LENGTH THRU 1210-EXIT                         
001760             VARYING WS-SCAN-IX FROM 30 BY -1                             
001770             UNTIL WS-SCAN-IX = ZERO                                      
001780                OR WS-TERM-LENGTH NOT = ZERO.                             
001790 1200-EXIT.                                                               
001800     EXIT.                                                                
001810*                                                                         
001820 1210-SCAN-TERM-LENGTH.                                                   
001830     IF WS-PARM-TERM-UPPER (WS-SCAN-IX:1) NOT = SPACE                     
001840        MOVE WS-SCAN-IX            TO WS-TERM-LENGTH.                     
001850 1210-EXIT.                                                               
001860     EXIT.                                                                
001870*                                                                         
001880 2000-SEARCH-ONE-RECORD.                                                  
001890     IF WS-MODE-CATEGORY                                                  
001900        IF EL-CATEGORY = WS-PARM-TERM                                     
001910           PERFORM 2500-RECORD-MATCH THRU 2500-EXIT.                      
001920     IF WS-MODE-DATE                                                      
001930        IF EL-DATE = WS-PARM-TERM (1:10)                                  
001940           PERFORM 2500-RECORD-MATCH THRU 2500-EXIT.                      
001950     IF WS-MODE-KEYWORD                                                   
001960        PERFORM 2400-TEST-KEYWORD-MATCH THRU 2400-EXIT                    
001970        IF WS-SUBSTRING-FOUND                                             
001980           PERFORM 2500-RECORD-MATCH THRU 2500-EXIT.                      
001990     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
002000 2000-EXIT.                                                               
002010     EXIT.                                                                
002020*                                                                         
002030 2100-READ-MASTER.                                                        
002040     READ EXPENSE-MASTER-FILE                                             
002050         AT END                                                           
002060            MOVE "Y"               TO WS-END-OF-MASTER-SW.                
002070 2100-EXIT.                                                               
002080     EXIT.                                                                
002090*                                                                         
002100 2400-TEST-KEYWORD-MATCH.                                                 
002110     MOVE "N"                      TO WS-MATCH-FOUND-SW.                  
002120     IF WS-TERM-LENGTH NOT = ZERO                                         
002130        MOVE EL-DESCRIPTION        TO WS-DESC-UPPER-WORK                  
002140        INSPECT WS-DESC-UPPER-WORK CONVERTING                             
002150                "abcdefghijklmnopqrstuvwxyz"                              
002160             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
002170        PERFORM 2410-SCAN-ONE-POSITION THRU 2410-EXIT                     
002180                VARYING WS-SUB-IX FROM 1 BY 1                             
002190                UNTIL WS-SUB-IX > (31 - WS-TERM-LENGTH)                   
002200                   OR WS-SUBSTRING-FOUND.                                 
002210 2400-EXIT.                                                               
002220     EXIT.                                                                
002230*                                                                         
002240 2410-SCAN-ONE-POSITION.                                                  
002250     IF WS-DESC-UPPER-BYTES (WS-SUB-IX:WS-TERM-LENGTH) =                  
002260        WS-PARM-TERM-UPPER (1:WS-TERM-LENGTH)                             
002270        MOVE "Y"                   TO WS-MATCH-FOUND-SW.                  
002280 2410-EXIT.                                                               
002290     EXIT.                                                                
002300*                                                                         
002310 2500-RECORD-MATCH.                                                       
002320     ADD 1                         TO WS-MATCH-COUNT.                     
002330     ADD EL-AMOUNT                 TO WS-MATCH-TOTAL.                     
002340     MOVE EL-DATE                  TO D-SEARCH-DATE.                      
002350     MOVE EL-CATEGORY              TO D-SEARCH-CATEGORY.                  
002360     MOVE EL-AMOUNT                TO D-SEARCH-AMOUNT.                    
002370     MOVE EL-DESCRIPTION           TO D-SEARCH-DESCRIPTION.               
002380     WRITE SEARCH-PRINT-RECORD     FROM SEARCH-DETAIL-LINE.               
002390 2500-EXIT.                                                               
002400     EXIT.                                                                
002410*                                                                         
002420 3000-PRINT-SUMMARY.                                                      
002430     IF WS-MATCH-COUNT = ZERO                                             
002440        MOVE "NO MATCHING EXPENSES" TO SEARCH-PRINT-RECORD                
002450        WRITE SEARCH-PRINT-RECORD                                         
002460     ELSE                                                                 
002470        MOVE WS-MATCH-COUNT        TO WS-MATCH-COUNT-EDIT                 
002480        MOVE WS-MATCH-TOTAL        TO WS-MATCH-TOTAL-EDIT                 
002490        WRITE SEARCH-PRINT-RECORD  FROM WS-MATCH-TOTAL-LINE.              
002500 3000-EXIT.                                                               
002510     EXIT.                                                                
002520*                                                                         
002530 8000-TERMINATE.                                                          
002540     CLOSE EXPENSE-MASTER-FILE.                                           
002550     CLOSE SEARCH-PRINT-FILE.                                             
002560     DISPLAY "EL040 - SEARCH RUN COMPLETE.".                              
002570 8000-EXIT.                                                               
002580     EXIT.                                                                
