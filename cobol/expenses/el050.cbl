000100*****************************************************************         
000110*                                                               *         
000120*                    EXPENSE STATISTICS REPORT                  *         
000130*     ONE PASS OVER THE EXPENSE MASTER, PRODUCES OVERALL,       *         
000140*     PER-MONTH AND PER-CATEGORY TOTALS.                        *         
000150*                                                               *         
000160*****************************************************************         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200 PROGRAM-ID.         EL050.                                               
000210*                                                                         
000220 AUTHOR.             J. WHITFIELD.                                        
000230*                                                                         
000240 INSTALLATION.       APPLEWOOD COMPUTERS - LEDGER DEPARTMENT.             
000250*                                                                         
000260 DATE-WRITTEN.       03/02/1993.                                          
000270*                                                                         
000280 DATE-COMPILED.                                                           
000290*                                                                         
000300 SECURITY.           CONFIDENTIAL - PROPERTY OF APPLEWOOD                 
000310*                    COMPUTERS.  FOR INTERNAL ACCOUNTING                  
000320*                    DEPARTMENT USE ONLY.  NOT FOR RESALE OR              
000330*                    DISTRIBUTION OUTSIDE THE COMPANY.                    
000340*                                                                         
000350* REMARKS.           ACCUMULATES THE GRAND TOTAL, COUNT, MINIMUM          
000360*                    AND MAXIMUM AMOUNT, EARLIEST AND LATEST              
000370*                    DATE (BY STRAIGHT STRING COMPARE, THE                
000380*                    YYYY-MM-DD FORM SORTS CHRONOLOGICALLY),              
000390*                    PLUS A PER-MONTH TABLE AND THE USUAL EIGHT           
000400*                    CATEGORY BUCKETS.  AN EMPTY MASTER PRINTS            
000410*                    A SINGLE "NO STATISTICS AVAILABLE" LINE.             
000420*                                                                         
000430* CALLED MODULES.    NONE.                                                
000440*                                                                         
000450* FILES USED.        EXPENSE-MASTER-FILE (INPUT).                         
000460*                    STATS-PRINT-FILE (OUTPUT).                           
000470*                                                                         
000480* ERROR MESSAGES USED.                                                    
000490*                    NONE.                                                
000500*                                                                         
000510* CHANGES:                                                                
000520* 03/02/93 JW  - CREATED.                                                 
000530* 12/11/95 JW  - ADDED THE PER-MONTH TABLE, WAS GRAND TOTALS              
000540*                ONLY.  MONTH TABLE HOLDS THIRTY-SIX ENTRIES,             
000550*                THREE YEARS OF LEDGER HISTORY.                           
000560* 11/01/99 RHM - Y2K REVIEW - MONTH KEY AND DATE RANGE COMPARES           
000570*                ARE ALL 4-DIGIT YEAR STRINGS.  NO CHANGE                 
000580*                REQUIRED.                                                
000590* 27/07/06 TDK - "NO STATISTICS AVAILABLE" LINE ADDED FOR AN              
000600*                EMPTY MASTER, WAS PRINTING A REPORT OF ALL               
000610*                ZEROES AND CONFUSING THE LEDGER CLERKS.                  
000620*                                                                         
000630 ENVIRONMENT DIVISION.                                                    
000640*================================                                         
000650*                                                                         
000660 COPY ELENV.                                                              
000670*                                                                         
000680 INPUT-OUTPUT SECTION.                                                    
000690*-------------------------                                                
000700 FILE-CONTROL.                                                            
000710     COPY SELELMST.                                                       
000720     SELECT STATS-PRINT-FILE                                              
000730         ASSIGN TO STATPRNT                                               
000740         ORGANIZATION IS LINE SEQUENTIAL.                                 
000750*                                                                         
000760 DATA DIVISION.                                                           
000770*================================                                         
000780*                                                                         
000790 FILE SECTION.                                                            
000800*-------------------------                                                
000810 COPY FDELMST.                                                            
000820*                                                                         
000830 FD  STATS-PRINT-FILE                                                     
000840     LABEL RECORDS ARE STANDARD                                           
000850     RECORD CONTAINS 80 CHARACTERS.                                       
000860 01  STATS-PRINT-RECORD             PIC X(80).                            
000870*                                                                         
000880 WORKING-STORAGE SECTION.                                                 
000890*-------------------------                                                
000900 COPY WSELCAT.                                                            
000910*                                                                         
000920 01  WS-RUN-SWITCHES.                                                     
000930     03  WS-END-OF-MASTER-SW       PIC X   VALUE "N".                     
000940         88  WS-END-OF-MASTER            VALUE "Y".                       
000950     03  WS-FIRST-RECORD-SW        PIC X   VALUE "Y".                     
000960         88  WS-FIRST-RECORD              VALUE "Y".                      
000970     03  WS-MONTH-FOUND-SW         PIC X   VALUE "N".                     
000980         88  WS-MONTH-SLOT-FOUND          VALUE "Y".                      
000990     03  FILLER                    PIC X(05)  VALUE SPACES.               
001000*                                                                         
001010 01  WS-OVERALL-COUNTS.                                                   
001020     03  WS-GRAND-COUNT            PIC 9(5)   COMP.                       
001030     03  WS-GRAND-TOTAL            PIC S9(9)V99.                          
001040     03  WS-MIN-AMOUNT             PIC S9(8)V99.                          
001050     03  WS-MAX-AMOUNT             PIC S9(8)V99.                          
001060     03  WS-AVERAGE-AMOUNT         PIC S9(8)V99.                          
001070     03  WS-MIN-DATE               PIC X(10).                             
001080     03  WS-MAX-DATE               PIC X(10).                             
001090 01  WS-GRAND-TOTAL-X REDEFINES WS-OVERALL-COUNTS.                        
001100     03  FILLER                    PIC X(2).                              
001110     03  WS-GRAND-TOTAL-BYTES      PIC X(11).                             
001120     03  FILLER                    PIC X(44).                             
001130*                                                                         
001140 01  WS-CATEGORY-TOTALS.                                                  
001150     03  WS-CAT-TOTAL    PIC S9(7)V99  OCCURS 8 TIMES                     
001160                         INDEXED BY WS-CAT-TOT-IX.                        
001170 01  WS-CATEGORY-TOTALS-N REDEFINES                                       
001180                          WS-CATEGORY-TOTALS.                             
001190     03  WS-CAT-TOTAL-X  PIC X(9)  OCCURS 8 TIMES.                        
001200*                                                                         
001210 01  WS-MONTH-STAT-TABLE.                                                 
001220     03  WS-MONTH-STAT-ENTRY  OCCURS 36 TIMES                             
001230                              INDEXED BY WS-MSTAT-IX.                     
001240         05  WS-MONTH-STAT-KEY      PIC X(7).                             
001250         05  WS-MONTH-STAT-TOTAL    PIC S9(8)V99.                         
001260         05  WS-MONTH-STAT-COUNT    PIC 9(5)  COMP.                       
001270 01  WS-MONTH-STAT-USED             PIC 99    COMP.                       
001280 01  WS-MONTH-STAT-USED-X REDEFINES WS-MONTH-STAT-USED                    
001290                                  PIC X(2).                               
001300*                                                                         
001310 01  WS-SCAN-WORK.                                                        
001320     03  WS-SCAN-IX                PIC 99     COMP.                       
001330     03  FILLER                    PIC X(02)  VALUE SPACES.               
001340*                                                                         
001350 01  STATS-LABEL-LINE.                                                    
001360     03  D-STATS-LABEL             PIC X(20).                             
001370     03  D-STATS-VALUE             PIC ZZZ,ZZZ,ZZ9.99-.                   
001380     03  FILLER                    PIC X(45) VALUE SPACES.                
001390*                                                                         
001400 01  STATS-DATE-RANGE-LINE.                                               
001410     03  FILLER                    PIC X(13) VALUE "DATE RANGE  ".        
001420     03  D-RANGE-START             PIC X(10).                             
001430     03  FILLER                    PIC X(4)  VALUE " TO ".                
001440     03  D-RANGE-END               PIC X(10).                             
001450     03  FILLER                    PIC X(43) VALUE SPACES.                
001460*                                                                         
001470 01  STATS-MONTH-HEADING.                                                 
001480     03  FILLER               PIC X(20) VALUE "PER-MONTH TOTALS".         
001490     03  FILLER                    PIC X(60) VALUE SPACES.                
001500*                                                                         
001510 01  STATS-MONTH-LINE.                                                    
001520     03  D-MONTH-KEY               PIC X(10).                             
001530     03  D-MONTH-TOTAL             PIC ZZZ,ZZZ,ZZ9.99-.                   
001540     03  FILLER                    PIC X(2)  VALUE SPACES.                
001550     03  D-MONTH-COUNT             PIC ZZZZ9.                             
001560     03  FILLER                    PIC X(43) VALUE SPACES.                
001570*                                                                         
001580 01  STATS-CATEGORY-HEADING.                                              
001590     03  FILLER                    PIC X(23) VALUE                        
001600                                    "PER-CATEGORY TOTALS".                
001610     03  FILLER                    PIC X(57) VALUE SPACES.                
001620*                                                                         
001630 01  STATS-CATEGORY-LINE.                                                 
001640     03  D-CAT-NAME                PIC X(20).                             
001650     03  D-CAT-TOTAL               PIC ZZZ,ZZZ,ZZ9.99-.                   
001660     03  FILLER                    PIC X(45) VALUE SPACES.                
001670*                                                                         
001680 PROCEDURE DIVISION.                                                      
001690*================================                                         
001700*                                                                         
001710 0000-MAIN-LINE.                                                          
001720     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
001730     PERFORM 2000-ACCUMULATE-STATS THRU 2000-EXIT                         
001740             UNTIL WS-END-OF-MASTER.                                      
001750     IF WS-GRAND-COUNT = ZERO                                             
001760        PERFORM 3900-PRINT-EMPTY-MESSAGE THRU 3900-EXIT                   
001770     ELSE                                                                 
001780        PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.                         
001790     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
001800     STOP RUN.                                                            
001810*                                                                         
001820 1000-INITIALISE.                                                         
001830     OPEN INPUT EXPENSE-MASTER-FILE.                                      
001840     OPEN OUTPUT STATS-PRINT-FILE.                                        
001850     MOVE ZERO                     TO WS-GRAND-COUNT                      
001860                                       WS-GRAND-TOTAL                     
001870                                       WS-MONTH-STAT-USED.                
001880     PERFORM 1100-ZERO-ONE-CATEGORY THRU 1100-EXIT                        
001890             VARYING WS-CAT-TOT-IX FROM 1 BY 1                            
001900             UNTIL WS-CAT-TOT-IX > 8.                                     
001910     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
001920 1000-EXIT.                                                               
001930     EXIT.                                                                
001940*                                                                         
001950 1100-ZERO-ONE-CATEGORY.                                                  
001960     MOVE ZERO             TO WS-CAT-TOTAL (WS-CAT-TOT-IX).               
001970 1100-EXIT.                                                               
001980     EXIT.                                                                
001990*                                                                         
002000 2000-ACCUMULATE-STATS.                                                   
002010     ADD 1                         TO WS-GRAND-COUNT.                     
002020     ADD EL-AMOUNT                 TO WS-GRAND-TOTAL.                     
002030     PERFORM 2200-CHECK-MIN-MAX THRU 2200-EXIT.                           
002040     PERFORM 2300-ADD-TO-CATEGORY THRU 2300-EXIT.                         
002050     PERFORM 2400-ADD-TO-MONTH THRU 2400-EXIT.                            
002060     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
002070 2000-EXIT.                                                               
002080     EXIT.                                                                
002090*                                                                         
002100 2100-READ-MASTER.                                                        
002110     READ EXPENSE-MASTER-FILE                                             
002120         AT END                                                           
002130            MOVE "Y"               TO WS-END-OF-MASTER-SW.                
002140 2100-EXIT.                                                               
002150     EXIT.                                                                
002160*                                                                         
002170 2200-CHECK-MIN-MAX.                                                      
002180     IF WS-FIRST-RECORD                                                   
002190        MOVE "N"                   TO WS-FIRST-RECORD-SW                  
002200        MOVE EL-AMOUNT              TO WS-MIN-AMOUNT WS-MAX-AMOUNT        
002210        MOVE EL-DATE                TO WS-MIN-DATE WS-MAX-DATE            
002220     ELSE                                                                 
002230        IF EL-AMOUNT < WS-MIN-AMOUNT                                      
002240           MOVE EL-AMOUNT           TO WS-MIN-AMOUNT.                     
002250     IF EL-AMOUNT > WS-MAX-AMOUNT                                         
002260        MOVE EL-AMOUNT              TO WS-MAX-AMOUNT.                     
002270     IF EL-DATE < WS-MIN-DATE                                             
002280        MOVE EL-DATE                TO WS-MIN-DATE.                       
002290     IF EL-DATE > WS-MAX-DATE                                             
002300        MOVE EL-DATE                TO WS-MAX-DATE.                       
002310 2200-EXIT.                                                               
002320     EXIT.                                                                
002330*                                                                         
002340 2300-ADD-TO-CATEGORY.                                                    
002350     SET EL-CAT-IX                 TO 1.                                  
002360     SEARCH EL-CATEGORY-ENTRY                                             
002370        AT END                                                            
002380           CONTINUE                                                       
002390        WHEN EL-CATEGORY-ENTRY (EL-CAT-IX) = EL-CATEGORY                  
002400           SET WS-CAT-TOT-IX          TO EL-CAT-IX                        
002410           ADD EL-AMOUNT          TO WS-CAT-TOTAL (WS-CAT-TOT-IX).        
002420 2300-EXIT.                                                               
002430     EXIT.                                                                
002440*                                                                         
002450 2400-ADD-TO-MONTH.                                                       
002460     MOVE "N"                      TO WS-MONTH-FOUND-SW.                  
002470     PERFORM 2410-FIND-ONE-MONTH-SLOT THRU 2410-EXIT                      
002480             VARYING WS-MSTAT-IX FROM 1 BY 1                              
002490             UNTIL WS-MSTAT-IX > WS-MONTH-STAT-USED                       
002500                OR WS-MONTH-SLOT-FOUND.                                   
002510     IF NOT WS-MONTH-SLOT-FOUND                                           
002520        ADD 1                TO WS-MONTH-STAT-USED                        
002530        SET WS-MSTAT-IX       TO WS-MONTH-STAT-USED                       
002540        MOVE EL-DATE (1:7)    TO WS-MONTH-STAT-KEY (WS-MSTAT-IX)          
002550        MOVE ZERO             TO WS-MONTH-STAT-TOTAL (WS-MSTAT-IX)        
002560                     WS-MONTH-STAT-COUNT (WS-MSTAT-IX).                   
002570     ADD EL-AMOUNT           TO WS-MONTH-STAT-TOTAL (WS-MSTAT-IX).        
002580     ADD 1                   TO WS-MONTH-STAT-COUNT (WS-MSTAT-IX).        
002590 2400-EXIT.                                                               
002600     EXIT.                                                                
002610*                                                                         
002620 2410-FIND-ONE-MONTH-SLOT.                                                
002630     IF WS-MONTH-STAT-KEY (WS-MSTAT-IX) = EL-DATE (1:7)                   
002640        MOVE "Y"                   TO WS-MONTH-FOUND-SW.                  
002650 2410-EXIT.                                                               
002660     EXIT.                                                                
002670*                                                                         
002680 3000-PRINT-REPORT.                                                       
002690     COMPUTE WS-AVERAGE-AMOUNT ROUNDED =                                  
002700             WS-GRAND-TOTAL / WS-GRAND-COUNT.                             
002710     MOVE "TOTAL EXPENSES"         TO D-STATS-LABEL.                      
002720     MOVE WS-GRAND-TOTAL           TO D-STATS-VALUE.                      
002730     WRITE STATS-PRINT-RECORD      FROM STATS-LABEL-LINE.                 
002740     MOVE "RECORD COUNT"           TO D-STATS-LABEL.                      
002750     MOVE WS-GRAND-COUNT           TO D-STATS-VALUE.                      
002760     WRITE STATS-PRINT-RECORD      FROM STATS-LABEL-LINE.                 
002770     MOVE "AVERAGE"                TO D-STATS-LABEL.                      
002780     MOVE WS-AVERAGE-AMOUNT        TO D-STATS-VALUE.                      
002790     WRITE STATS-PRINT-RECORD      FROM STATS-LABEL-LINE.                 
002800     MOVE "HIGHEST"                TO D-STATS-LABEL.                      
002810     MOVE WS-MAX-AMOUNT            TO D-STATS-VALUE.                      
002820     WRITE STATS-PRINT-RECORD      FROM STATS-LABEL-LINE.                 
002830     MOVE "LOWEST"                 TO D-STATS-LABEL.                      
002840     MOVE WS-MIN-AMOUNT            TO D-STATS-VALUE.                      
002850     WRITE STATS-PRINT-RECORD      FROM STATS-LABEL-LINE.                 
002860     MOVE WS-MIN-DATE              TO D-RANGE-START.                      
002870     MOVE WS-MAX-DATE              TO D-RANGE-END.                        
002880     WRITE STATS-PRINT-RECORD      FROM STATS-DATE-RANGE-LINE.            
002890     WRITE STATS-PRINT-RECORD      FROM STATS-MONTH-HEADING.              
002900     PERFORM 3100-PRINT-ONE-MONTH THRU 3100-EXIT                          
002910             VARYING WS-MSTAT-IX FROM 1 BY 1                              
002920             UNTIL WS-MSTAT-IX > WS-MONTH-STAT-USED.                      
002930     WRITE STATS-PRINT-RECORD      FROM STATS-CATEGORY-HEADING.           
002940     PERFORM 3200-PRINT-ONE-CATEGORY THRU 3200-EXIT                       
002950             VARYING EL-CAT-IX FROM 1 BY 1                                
002960             UNTIL EL-CAT-IX > 8.                                         
002970 3000-EXIT.                                                               
002980     EXIT.                                                                
002990*                                                                         
003000 3100-PRINT-ONE-MONTH.                                                    
003010     MOVE WS-MONTH-STAT-KEY (WS-MSTAT-IX)   TO D-MONTH-KEY.               
003020     MOVE WS-MONTH-STAT-TOTAL (WS-MSTAT-IX) TO D-MONTH-TOTAL.             
003030     MOVE WS-MONTH-STAT-COUNT (WS-MSTAT-IX) TO D-MONTH-COUNT.             
003040     WRITE STATS-PRINT-RECORD      FROM STATS-MONTH-LINE.                 
003050 3100-EXIT.                                                               
003060     EXIT.                                                                
003070*                                                                         
003080 3200-PRINT-ONE-CATEGORY.                                                 
003090     SET WS-CAT-TOT-IX             TO EL-CAT-IX.                          
003100     MOVE EL-CATEGORY-ENTRY (EL-CAT-IX)   TO D-CAT-NAME.                  
003110     MOVE WS-CAT-TOTAL (WS-CAT-TOT-IX)    TO D-CAT-TOTAL.                 
003120     WRITE STATS-PRINT-RECORD      FROM STATS-CATEGORY-LINE.              
003130 3200-EXIT.                                                               
003140     EXIT.                                                                
003150*                                                                         
003160 3900-PRINT-EMPTY-MESSAGE.                                                
003170     MOVE "NO STATISTICS AVAILABLE" TO STATS-PRINT-RECORD.                
003180     WRITE STATS-PRINT-RECORD.                                            
003190 3900-EXIT.                                                               
003200     EXIT.                                                                
003210*                                                                         
003220 8000-TERMINATE.                                                          
003230     CLOSE EXPENSE-MASTER-FILE.                                           
003240     CLOSE STATS-PRINT-FILE.                                              
003250     DISPLAY "EL050 - STATISTICS REPORT COMPLETE.".                       
003260 8000-EXIT.                                                               
003270     EXIT.                                                                
