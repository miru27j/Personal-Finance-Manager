000100*****************************************************************         
000110*                                                               *         
000120*                    FULL EXPENSE LEDGER LISTING                *         
000130*     PRINTS EVERY RECORD ON THE EXPENSE MASTER IN LEDGER       *         
000140*     ORDER WITH A RUNNING GRAND TOTAL FOOTER.                  *         
000150*                                                               *         
000160*****************************************************************         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200 PROGRAM-ID.         EL060.                                               
000210*                                                                         
000220 AUTHOR.             J. WHITFIELD.                                        
000230*                                                                         
000240 INSTALLATION.       APPLEWOOD COMPUTERS - LEDGER DEPARTMENT.             
000250*                                                                         
000260 DATE-WRITTEN.       03/02/1993.                                          
000270*                                                                         
000280 DATE-COMPILED.                                                           
000290*                                                                         
000300 SECURITY.           CONFIDENTIAL - PROPERTY OF APPLEWOOD                 
000310*                    COMPUTERS.  FOR INTERNAL ACCOUNTING                  
000320*                    DEPARTMENT USE ONLY.  NOT FOR RESALE OR              
000330*                    DISTRIBUTION OUTSIDE THE COMPANY.                    
000340*                                                                         
000350* REMARKS.           SIMPLE COLUMNAR DUMP OF THE LEDGER - DATE,           
000360*                    CATEGORY, AMOUNT AND DESCRIPTION, DASHED             
000370*                    SEPARATOR LINES ABOVE AND BELOW THE DETAIL           
000380*                    BODY, GRAND TOTAL FOOTER.  DESCRIPTIONS ON           
000390*                    THE MASTER ARE FIXED AT THIRTY CHARACTERS            
000400*                    SO THE TWENTY-SEVEN-PLUS-ELLIPSIS TRUNCATION         
000410*                    RULE NEVER ACTUALLY FIRES, IT IS KEPT HERE           
000420*                    ONLY SO A WIDER DESCRIPTION FIELD CAN BE             
000430*                    ADOPTED LATER WITHOUT A RULE CHANGE.                 
000440*                                                                         
000450* CALLED MODULES.    NONE.                                                
000460*                                                                         
000470* FILES USED.        EXPENSE-MASTER-FILE (INPUT).                         
000480*                    LEDGER-PRINT-FILE (OUTPUT).                          
000490*                                                                         
000500* ERROR MESSAGES USED.                                                    
000510*                    NONE.                                                
000520*                                                                         
000530* CHANGES:                                                                
000540* 03/02/93 JW  - CREATED.                                                 
000550* 11/01/99 RHM - Y2K REVIEW - DATE COLUMN IS THE FULL 10                  
000560*                CHARACTER FIELD, NO CHANGE REQUIRED.                     
000570*                                                                         
000580 ENVIRONMENT DIVISION.                                                    
000590*================================                                         
000600*                                                                         
000610 COPY ELENV.                                                              
000620*                                                                         
000630 INPUT-OUTPUT SECTION.                                                    
000640*-------------------------                                                
000650 FILE-CONTROL.                                                            
000660     COPY SELELMST.                                                       
000670     SELECT LEDGER-PRINT-FILE                                             
000680         ASSIGN TO LDGPRINT                                               
000690         ORGANIZATION IS LINE SEQUENTIAL.                                 
000700*                                                                         
000710 DATA DIVISION.                                                           
000720*================================                                         
000730*                                                                         
000740 FILE SECTION.                                                            
000750*-------------------------                                                
000760 COPY FDELMST.                                                            
000770*                                                                         
000780 FD  LEDGER-PRINT-FILE                                                    
000790     LABEL RECORDS ARE STANDARD                                           
000800     RECORD CONTAINS 80 CHARACTERS.                                       
000810 01  LEDGER-PRINT-RECORD            PIC X(80).                            
000820*                                                                         
000830 WORKING-STORAGE SECTION.                                                 
000840*-------------------------                                                
000850 01  WS-RUN-SWITCHES.                                                     
000860     03  WS-END-OF-MASTER-SW       PIC X   VALUE "N".                     
000870         88  WS-END-OF-MASTER            VALUE "Y".                       
000880     03  FILLER                    PIC X(08)  VALUE SPACES.               
000890*                                                                         
000900 01  WS-RECORD-COUNTS.                                                    
000910     03  WS-LINE-COUNT             PIC 9(5)   COMP.                       
000920 01  WS-RECORD-COUNTS-X REDEFINES WS-RECORD-COUNTS                        
000930                                  PIC X(2).                               
000940*                                                                         
000950 01  WS-GRAND-TOTAL                PIC S9(9)V99.                          
000960 01  WS-GRAND-TOTAL-X REDEFINES WS-GRAND-TOTAL                            
000970                                  PIC X(11).                              
000980*                                                                         
000990 01  WS-TRUNC-WORK.                                                       
001000     03  WS-DESC-DISPLAY-LEN       PIC 99      COMP.                      
001010     03  WS-TRUNC-DESCRIPTION      PIC X(30).                             
001020 01  WS-TRUNC-WORK-X REDEFINES WS-TRUNC-WORK.                             
001030     03  FILLER                    PIC X(32).                             
001040*                                                                         
001050 01  LEDGER-SEPARATOR-LINE.                                               
001060     03  FILLER                    PIC X(78) VALUE ALL "-".               
001070     03  FILLER                    PIC X(2)  VALUE SPACES.                
001080*                                                                         
001090 01  LEDGER-DETAIL-LINE.                                                  
001100     03  D-LEDGER-DATE             PIC X(12).                             
001110     03  D-LEDGER-CATEGORY         PIC X(16).                             
001120     03  D-LEDGER-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.                   
001130     03  FILLER                    PIC X(3)  VALUE SPACES.                
001140     03  D-LEDGER-DESCRIPTION      PIC X(30).                             
001150*                                                                         
001160 01  LEDGER-FOOTER-LINE.                                                  
001170     03  FILLER                    PIC X(9)  VALUE "TOTAL    ".           
001180     03  F-FOOTER-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.                   
001190     03  FILLER                    PIC X(56) VALUE SPACES.                
001200*                                                                         
001210 PROCEDURE DIVISION.                                                      
001220*================================                                         
001230*                                                                         
001240 0000-MAIN-LINE.                                                          
001250     PERFORM 1000-INITIALISE THRU 1000-EXIT.                              
001260     PERFORM 2000-PRINT-ONE-RECORD THRU 2000-EXIT                         
001270             UNTIL WS-END-OF-MASTER.                                      
001280     PERFORM 3000-PRINT-FOOTER THRU 3000-EXIT.                            
001290     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
001300     STOP RUN.                                                            
001310*                                                                         
001320 1000-INITIALISE.                                                         
001330     OPEN INPUT EXPENSE-MASTER-FILE.                                      
001340     OPEN OUTPUT LEDGER-PRINT-FILE.                                       
001350     MOVE ZERO                     TO WS-GRAND-TOTAL                      
001360                                       WS-LINE-COUNT.                     
001370     WRITE LEDGER-PRINT-RECORD     FROM LEDGER-SEPARATOR-LINE.            
001380     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
001390 1000-EXIT.                                                               
001400     EXIT.                                                                
001410*                                                                         
001420 2000-PRINT-ONE-RECORD.                                                   
001430     PERFORM 2200-TRUNCATE-DESCRIPTION THRU 2200-EXIT.                    
001440     MOVE EL-DATE                  TO D-LEDGER-DATE.                      
001450     MOVE EL-CATEGORY              TO D-LEDGER-CATEGORY.                  
001460     MOVE EL-AMOUNT                TO D-LEDGER-AMOUNT.                    
001470     MOVE WS-TRUNC-DESCRIPTION     TO D-LEDGER-DESCRIPTION.               
001480     WRITE LEDGER-PRINT-RECORD     FROM LEDGER-DETAIL-LINE.               
001490     ADD EL-AMOUNT                 TO WS-GRAND-TOTAL.                     
001500     ADD 1                         TO WS-LINE-COUNT.                      
001510     PERFORM 2100-READ-MASTER THRU 2100-EXIT.                             
001520 2000-EXIT.                                                               
001530     EXIT.                                                                
001540*                                                                         
001550 2100-READ-MASTER.                                                        
001560     READ EXPENSE-MASTER-FILE                                             
001570         AT END                                                           
001580            MOVE "Y"               TO WS-END-OF-MASTER-SW.                
001590 2100-EXIT.                                                               
001600     EXIT.                                                                
001610*                                                                         
001620 2200-TRUNCATE-DESCRIPTION.                                               
001630     MOVE EL-DESCRIPTION           TO WS-TRUNC-DESCRIPTION.               
001640     MOVE 30                       TO WS-DESC-DISPLAY-LEN.                
001650     PERFORM 2210-SCAN-DESC-LENGTH THRU 2210-EXIT                         
001660             VARYING WS-DESC-DISPLAY-LEN FROM 30 BY -1                    
001670             UNTIL WS-DESC-DISPLAY-LEN = ZERO                             
001680                OR EL-DESCRIPTION (WS-DESC-DISPLAY-LEN:1)                 
001690                   NOT = SPACE.                                           
001700     IF WS-DESC-DISPLAY-LEN > 30                                          
001710        MOVE SPACES                TO WS-TRUNC-DESCRIPTION                
001720        MOVE EL-DESCRIPTION (1:27) TO WS-TRUNC-DESCRIPTION (1:27)         
001730        MOVE "..."                 TO WS-TRUNC-DESCRIPTION (28:3).        
001740 2200-EXIT.                                                               
001750     EXIT.                                                                
001760*                                                                         
001770 2210-SCAN-DESC-LENGTH.                                                   
001780     CONTINUE.                                                            
001790 2210-EXIT.                                                               
001800     EXIT.                                                                
001810*                                                                         
001820 3000-PRINT-FOOTER.                                                       
001830     WRITE LEDGER-PRINT-RECORD     FROM LEDGER-SEPARATOR-LINE.            
001840     MOVE WS-GRAND-TOTAL           TO F-FOOTER-AMOUNT.                    
001850     WRITE LEDGER-PRINT-RECORD     FROM LEDGER-FOOTER-LINE.               
001860 3000-EXIT.                                                               
001870     EXIT.                                                                
001880*                                                                         
001890 8000-TERMINATE.                                                          
001900     CLOSE EXPENSE-MASTER-FILE.                                           
001910     CLOSE LEDGER-PRINT-FILE.                                             
001920     DISPLAY "EL060 - LEDGER LISTING COMPLETE.".                          
001930 8000-EXIT.                                                               
001940     EXIT.                                                                
