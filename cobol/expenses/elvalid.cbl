000100*****************************************************************         
000110*                                                               *         
000120*             EXPENSE RECORD FIELD VALIDATION MODULE            *         
000130*        CALLED BY EL010 FOR EVERY RECORD READ ON THE LOAD      *         
000140*                       AND REBUILD RUN.                        *         
000150*                                                               *         
000160*****************************************************************         
000170 IDENTIFICATION DIVISION.                                                 
000180*================================                                         
000190*                                                                         
000200 PROGRAM-ID.         ELVALID.                                             
000210*                                                                         
000220 AUTHOR.             J. WHITFIELD.                                        
000230*                                                                         
000240 INSTALLATION.       APPLEWOOD COMPUTERS - LEDGER DEPARTMENT.             
000250*                                                                         
000260 DATE-WRITTEN.       15/03/1991.                                          
000270*                                                                         
000280 DATE-COMPILED.                                                           
000290*                                                                         
000300 SECURITY.           CONFIDENTIAL - PROPERTY OF APPLEWOOD                 
000310*                    COMPUTERS.  FOR INTERNAL ACCOUNTING                  
000320*                    DEPARTMENT USE ONLY.  NOT FOR RESALE OR              
000330*                    DISTRIBUTION OUTSIDE THE COMPANY.                    
000340*                                                                         
000350* REMARKS.           VALIDATES ONE EXPENSE RECORD'S AMOUNT,               
000360*                    CATEGORY, DATE AND DESCRIPTION.  CALLED              
000370*                    ONCE PER RECORD FROM EL010, RETURNS A                
000380*                    VALID/INVALID SWITCH AND, WHEN INVALID,              
000390*                    THE EL-NUMBERED MESSAGE TO LOG.                      
000400*                                                                         
000410* CALLED MODULES.    NONE.                                                
000420*                                                                         
000430* FILES USED.        NONE - WORKS ON THE PASSED FIELDS ONLY.              
000440*                                                                         
000450* ERROR MESSAGES USED.                                                    
000460*                    EL001, EL002, EL003, EL004, EL005.                   
000470*                                                                         
000480* CHANGES:                                                                
000490* 15/03/91 JW  - CREATED.                                                 
000500* 08/11/93 JW  - ADDED THE 10,000,000.00 UPPER LIMIT CHECK                
000510*                (EL005), FINANCE ASKED FOR A SANITY CEILING              
000520*                AFTER A MISKEYED ENTRY WENT THROUGH FOR NINE             
000530*                MILLION RUPEES.                                          
000540* 19/06/96 JW  - CATEGORY CHECK NOW FOLDS THE INPUT TO TITLE              
000550*                CASE BEFORE THE TABLE SEARCH, WAS EXACT-MATCH            
000560*                ONLY AND REJECTED "food", "FOOD" ETC.                    
000570* 14/01/99 RHM - Y2K REVIEW - CALENDAR-DATE CHECK USES A 4-DIGIT          
000580*                CENTURY THROUGHOUT, NO CHANGE REQUIRED.  LOGGED          
000590*                FOR THE AUDIT FILE ONLY.                         CR1201  
000600* 03/09/04 TDK - DESCRIPTION TRIM REWRITTEN, THE OLD VERSION LEFT         
000610*                A SINGLE LEADING SPACE WHEN THE FIELD STARTED            
000620*                WITH EXACTLY ONE BLANK.                                  
000630*                                                                         
000640 ENVIRONMENT DIVISION.                                                    
000650*================================                                         
000660*                                                                         
000670 COPY ELENV.                                                              
000680*                                                                         
000690 DATA DIVISION.                                                           
000700*================================                                         
000710*                                                                         
000720 WORKING-STORAGE SECTION.                                                 
000730*-------------------------                                                
000740 COPY WSELCAT.                                                            
000750 COPY WSELDTE.                                                            
000760 COPY WSELMSG.                                                            
000770*                                                                         
000780 01  WS-VALIDATE-WORK.                                                    
000790     03  WS-CAT-NORM         PIC X(15).                                   
000800     03  WS-DESC-TEMP        PIC X(30).                                   
000810     03  WS-SHIFT-IX         PIC 99      COMP.                            
000820     03  WS-SHIFT-LEN        PIC 99      COMP.                            
000830     03  WS-CENTURY          PIC 9(4).                                    
000840     03  WS-CENTURY-X REDEFINES WS-CENTURY                                
000850                             PIC X(4).                                    
000860     03  WS-MONTH-NUM        PIC 99.                                      
000870     03  WS-DAY-NUM          PIC 99.                                      
000880     03  WS-DAYS-ALLOWED     PIC 99      COMP.                            
000890     03  WS-DATE-DASH-1      PIC X.                                       
000900     03  WS-DATE-DASH-2      PIC X.                                       
000910     03  FILLER              PIC X(05)   VALUE SPACES.                    
000920*                                                                         
000930 01  WS-DATE-PARTS-WORK.                                                  
000940     03  WS-DATE-PARTS-YEAR  PIC X(4).                                    
000950     03  WS-DATE-PARTS-MON   PIC X(2).                                    
000960     03  WS-DATE-PARTS-DAY   PIC X(2).                                    
000970     03  FILLER              PIC X(02)   VALUE SPACES.                    
000980 01  WS-DATE-PARTS-X REDEFINES WS-DATE-PARTS-WORK                         
000990                                  PIC X(10).                              
001000*                                                                         
001010 LINKAGE SECTION.                                                         
001020*================                                                         
001030*                                                                         
001040 01  EL-VALID-LINKAGE.                                                    
001050     03  LK-AMOUNT           PIC S9(8)V99.                                
001060     03  LK-AMOUNT-X REDEFINES LK-AMOUNT                                  
001070                             PIC X(10).                                   
001080     03  LK-CATEGORY         PIC X(15).                                   
001090     03  LK-DATE             PIC X(10).                                   
001100     03  LK-DESCRIPTION      PIC X(30).                                   
001110     03  LK-VALID-SWITCH     PIC X.                                       
001120         88  LK-RECORD-VALID       VALUE "Y".                             
001130         88  LK-RECORD-INVALID     VALUE "N".                             
001140     03  LK-ERROR-MESSAGE    PIC X(40).                                   
001150*                                                                         
001160 PROCEDURE DIVISION USING EL-VALID-LINKAGE.                               
001170*================================                                         
001180*                                                                         
001190 0100-VALIDATE-RECORD.                                                    
001200     MOVE "Y"                TO LK-VALID-SWITCH.                          
001210     MOVE SPACES             TO LK-ERROR-MESSAGE.                         
001220     PERFORM 1000-VALIDATE-AMOUNT THRU 1000-EXIT.                         
001230     IF LK-RECORD-VALID                                                   
001240        PERFORM 2000-VALIDATE-CATEGORY THRU 2000-EXIT.                    
001250     IF LK-RECORD-VALID                                                   
001260        PERFORM 3000-VALIDATE-DATE THRU 3000-EXIT.                        
001270     IF LK-RECORD-VALID                                                   
001280        PERFORM 4000-TRIM-DESCRIPTION THRU 4000-EXIT.                     
001290     GOBACK.                                                              
001300*                                                                         
001310 1000-VALIDATE-AMOUNT.                                                    
001320     IF LK-AMOUNT NOT NUMERIC                                             
001330        MOVE "N"              TO LK-VALID-SWITCH                          
001340        MOVE EL001             TO LK-ERROR-MESSAGE                        
001350     ELSE                                                                 
001360        IF LK-AMOUNT NOT > ZERO                                           
001370           MOVE "N"           TO LK-VALID-SWITCH                          
001380           MOVE EL002          TO LK-ERROR-MESSAGE                        
001390        ELSE                                                              
001400           IF LK-AMOUNT > 10000000.00                                     
001410              MOVE "N"        TO LK-VALID-SWITCH                          
001420              MOVE EL005       TO LK-ERROR-MESSAGE.                       
001430 1000-EXIT.                                                               
001440     EXIT.                                                                
001450*                                                                         
001460 2000-VALIDATE-CATEGORY.                                                  
001470     MOVE LK-CATEGORY        TO WS-CAT-NORM.                              
001480     INSPECT WS-CAT-NORM CONVERTING                                       
001490             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
001500          TO "abcdefghijklmnopqrstuvwxyz".                                
001510     INSPECT WS-CAT-NORM (1:1) CONVERTING                                 
001520             "abcdefghijklmnopqrstuvwxyz"                                 
001530          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
001540     SET EL-CAT-IX            TO 1.                                       
001550     SEARCH EL-CATEGORY-ENTRY                                             
001560        AT END                                                            
001570           MOVE "N"           TO LK-VALID-SWITCH                          
001580           MOVE EL003          TO LK-ERROR-MESSAGE                        
001590        WHEN EL-CATEGORY-ENTRY (EL-CAT-IX) = WS-CAT-NORM                  
001600           MOVE WS-CAT-NORM   TO LK-CATEGORY.                             
001610 2000-EXIT.                                                               
001620     EXIT.                                                                
001630*                                                                         
001640 3000-VALIDATE-DATE.                                                      
001650     MOVE LK-DATE (1:4)       TO WS-CENTURY.                              
001660     MOVE LK-DATE (5:1)       TO WS-DATE-DASH-1.                          
001670     MOVE LK-DATE (6:2)       TO WS-MONTH-NUM.                            
001680     MOVE LK-DATE (8:1)       TO WS-DATE-DASH-2.                          
001690     MOVE LK-DATE (9:2)       TO WS-DAY-NUM.                              
001700     IF LK-DATE (1:4) NOT NUMERIC                                         
001710     OR WS-DATE-DASH-1 NOT = "-"                                          
001720     OR LK-DATE (6:2) NOT NUMERIC                                         
001730     OR WS-DATE-DASH-2 NOT = "-"                                          
001740     OR LK-DATE (9:2) NOT NUMERIC                                         
001750     OR WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12                             
001760        MOVE "N"              TO LK-VALID-SWITCH                          
001770        MOVE EL004             TO LK-ERROR-MESSAGE                        
001780     ELSE                                                                 
001790        PERFORM 3100-SET-DAYS-ALLOWED THRU 3100-EXIT                      
001800        IF WS-DAY-NUM < 1 OR WS-DAY-NUM > WS-DAYS-ALLOWED                 
001810           MOVE "N"           TO LK-VALID-SWITCH                          
001820           MOVE EL004          TO LK-ERROR-MESSAGE.                       
001830 3000-EXIT.                                                               
001840     EXIT.                                                                
001850*                                                                         
001860 3100-SET-DAYS-ALLOWED.                                                   
001870     SET EL-MTH-IX            TO WS-MONTH-NUM.                            
001880     MOVE EL-DAYS-IN-MONTH (EL-MTH-IX) TO WS-DAYS-ALLOWED.                
001890     IF WS-MONTH-NUM = 2                                                  
001900        PERFORM 3200-CHECK-LEAP-YEAR THRU 3200-EXIT                       
001910        IF EL-IS-LEAP-YEAR                                                
001920           ADD 1              TO WS-DAYS-ALLOWED.                         
001930 3100-EXIT.                                                               
001940     EXIT.                                                                
001950*                                                                         
001960 3200-CHECK-LEAP-YEAR.                                                    
001970     MOVE "N"                 TO EL-LEAP-YEAR-SWITCH.                     
001980     DIVIDE WS-CENTURY BY 4 GIVING EL-LY-QUOTIENT                         
001990            REMAINDER EL-LY-REM-4.                                        
002000     IF EL-LY-REM-4 = ZERO                                                
002010        DIVIDE WS-CENTURY BY 100 GIVING EL-LY-QUOTIENT                    
002020               REMAINDER EL-LY-REM-100                                    
002030        IF EL-LY-REM-100 NOT = ZERO                                       
002040           MOVE "Y"           TO EL-LEAP-YEAR-SWITCH                      
002050        ELSE                                                              
002060           DIVIDE WS-CENTURY BY 400 GIVING EL-LY-QUOTIENT                 
002070                  REMAINDER EL-LY-REM-400                                 
002080           IF EL-LY-REM-400 = ZERO                                        
002090              MOVE "Y"        TO EL-LEAP-YEAR-SWITCH.                     
002100 3200-EXIT.                                                               
002110     EXIT.                                                                
002120*                                                                         
002130 4000-TRIM-DESCRIPTION.                                                   
002140     PERFORM 4100-FIND-FIRST-NONBLANK THRU 4100-EXIT                      
002150             VARYING WS-SHIFT-IX FROM 1 BY 1                              
002160             UNTIL WS-SHIFT-IX > 30                                       
002170                OR LK-DESCRIPTION (WS-SHIFT-IX:1) NOT = SPACE.            
002180     IF WS-SHIFT-IX > 30                                                  
002190        MOVE SPACES           TO LK-DESCRIPTION                           
002200     ELSE                                                                 
002210        IF WS-SHIFT-IX > 1                                                
002220           COMPUTE WS-SHIFT-LEN = 31 - WS-SHIFT-IX                        
002230           MOVE SPACES        TO WS-DESC-TEMP                             
002240           MOVE LK-DESCRIPTION (WS-SHIFT-IX:WS-SHIFT-LEN)                 
002250                                TO WS-DESC-TEMP                           
002260           MOVE WS-DESC-TEMP  TO LK-DESCRIPTION.                          
002270 4000-EXIT.                                                               
002280     EXIT.                                                                
002290*                                                                         
002300 4100-FIND-FIRST-NONBLANK.                                                
002310     CONTINUE.                                                            
002320 4100-EXIT.                                                               
002330     EXIT.                                                                
